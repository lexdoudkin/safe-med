000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FREQPARS.
000400 AUTHOR. R J HALVORSEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/18/89.
000700 DATE-COMPILED. 04/18/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  -----------------------------------------------------------   *
001200*  DATE      BY   TICKET     DESCRIPTION                         *
001300*  --------  ---  ---------  ---------------------------------   *
001400*  041889    RJH  INITIAL    INITIAL VERSION FOR THE DRUG-RISK    *
001500*                            KB BUILDER - TURNS A SIDE-EFFECT     *
001600*                            FREQUENCY WORD OR A PERCENT INTO A   *
001700*                            5-DECIMAL PROBABILITY.               *
001800*  091291    RJH  CR0134     ADDED VERY-RARE / VERY-COMMON        *
001900*                            CHECKS AHEAD OF RARE / COMMON PER    *
002000*                            PHARMACY REQUEST - TEST ORDER        *
002100*                            MATTERS, DO NOT RESEQUENCE.          *
002200*  051593    DKO  CR0271     UNCOMMON WAS FALLING THROUGH TO      *
002300*                            COMMON BEFORE IT GOT A CHANCE TO     *
002400*                            MATCH - MOVED THE CHECK AHEAD OF     *
002500*                            COMMON IN THE CATEGORY TABLE.        *
002600*  103098    LMV  Y2K-0007   YEAR 2000 READINESS REVIEW - THIS    *
002700*                            PROGRAM CARRIES NO DATE FIELDS,      *
002800*                            NONE FOUND, SIGNED OFF FOR Y2K.      *
002900*  071602    DKO  CR0349     DECIMAL-POINT SCAN NOW STOPS AT THE  *
003000*                            PERCENT SIGN INSTEAD OF RUNNING TO   *
003100*                            END OF FIELD - WAS PICKING UP A      *
003200*                            STRAY PERIOD FROM TRAILING TEXT ON   *
003300*                            A FEW ROWS.                          *
003400*  042809    RJH  CR0512     SIZED THE PARM TO MATCH THE WIDENED  *
003500*                            SE-FREQ-TEXT COLUMN (WAS 12, NOW     *
003600*                            15).                                 *
003700*  091511    DKO  CR0587     PHARMACY REVIEW FOUND A BLEEDING-RISK*
003800*                            ROW COMING BACK AT 30 PERCENT WHEN   *
003900*                            THE KB CARD READ "3%" - THE INTEGER  *
004000*                            AND DECIMAL DIGITS WERE BEING MOVED  *
004100*                            LEFT-JUSTIFIED INTO THE 9(3)/9(2)    *
004200*                            REDEFINES, LEAVING TRAILING SPACES   *
004300*                            THAT READ BACK AS LOW-ORDER ZERO     *
004400*                            DIGITS.  BOTH FIELDS NOW ZERO-FILL   *
004500*                            AND RIGHT-JUSTIFY THE EXTRACTED      *
004600*                            DIGITS BEFORE THE REDEFINES IS READ. *
004700******************************************************************
004800      
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS UPPER-ALPHA IS "A" THRU "Z"
005600     UPSI-0 ON STATUS IS RERUN-SW
005700            OFF STATUS IS FIRST-RUN-SW.
005800 INPUT-OUTPUT SECTION.
005900      
006000 DATA DIVISION.
006100 FILE SECTION.
006200      
006300 WORKING-STORAGE SECTION.
006400 01  WS-FREQ-TEXT-WORK           PIC X(15).
006500 01  WS-FREQ-CHAR-TBL REDEFINES WS-FREQ-TEXT-WORK.
006600     05  WS-FREQ-CHAR            OCCURS 15 TIMES PIC X(1).
006700      
006800 01  WS-INT-PART-TEXT            PIC X(3).
006900 01  WS-INT-PART-NUM REDEFINES WS-INT-PART-TEXT PIC 9(3).
007000      
007100 01  WS-DEC-PART-TEXT            PIC X(2).
007200 01  WS-DEC-PART-NUM REDEFINES WS-DEC-PART-TEXT PIC 9(2).
007300      
007400* PERCENT-OR-CATEGORY WORK COUNTERS - ALL SUBSCRIPTS AND POSITION
007500* MARKERS ARE COMP PER SHOP STANDARD, THIS ROUTINE RUNS ONCE PER
007600* KB ROW SO KEEPING IT BINARY MATTERS ON A BIG SIDE-EFFECT TABLE.
007700 01  WS-SCAN-COUNTERS.
007800     05  WS-SUBSCRIPT            PIC S9(4) COMP.
007900     05  WS-PCT-SIGN-POS         PIC S9(4) COMP VALUE ZERO.
008000     05  WS-DECPT-POS            PIC S9(4) COMP VALUE ZERO.
008100     05  WS-INT-PART-LTH         PIC S9(4) COMP VALUE ZERO.
008200     05  WS-DEC-PART-LTH         PIC S9(4) COMP VALUE ZERO.
008300     05  WS-DEC-START            PIC S9(4) COMP VALUE ZERO.
008400     05  WS-INT-FILL-START       PIC S9(4) COMP VALUE ZERO.
008500     05  WS-DEC-FILL-START       PIC S9(4) COMP VALUE ZERO.
008600     05  WS-CAT-SUB              PIC S9(4) COMP VALUE ZERO.
008700     05  WS-CAT-TALLY            PIC S9(4) COMP VALUE ZERO.
008800      
008900 01  WS-SWITCHES.
009000     05  WS-CAT-FOUND-SW         PIC X(01) VALUE "N".
009100         88  CATEGORY-FOUND          VALUE "Y".
009200      
009300* CLASSIC POOR-MANS TABLE - LITERAL LIST FOLLOWED BY A REDEFINES,
009400* ORDER IS SIGNIFICANT (VERY COMMON/VERY RARE BEFORE COMMON/RARE,
009500* UNCOMMON BEFORE COMMON) - SEE CHANGE LOG, DO NOT RESEQUENCE.
009600 01  WS-CATEGORY-LIST.
009700     05  FILLER                  PIC X(12) VALUE "VERY COMMON ".
009800     05  FILLER                  PIC X(12) VALUE "VERY RARE   ".
009900     05  FILLER                  PIC X(12) VALUE "UNCOMMON    ".
010000     05  FILLER                  PIC X(12) VALUE "COMMON      ".
010100     05  FILLER                  PIC X(12) VALUE "RARE        ".
010200 01  WS-CATEGORY-TBL REDEFINES WS-CATEGORY-LIST.
010300     05  WS-CATEGORY-WORD        OCCURS 5 TIMES PIC X(12).
010400      
010500 01  WS-CATEGORY-PCT-LIST.
010600     05  FILLER                  PIC 9V9(5) VALUE 0.10000.
010700     05  FILLER                  PIC 9V9(5) VALUE 0.00005.
010800     05  FILLER                  PIC 9V9(5) VALUE 0.00500.
010900     05  FILLER                  PIC 9V9(5) VALUE 0.05000.
011000     05  FILLER                  PIC 9V9(5) VALUE 0.00050.
011100 01  WS-CATEGORY-PCT-TBL REDEFINES WS-CATEGORY-PCT-LIST.
011200     05  WS-CATEGORY-PCT         OCCURS 5 TIMES PIC 9V9(5).
011300      
011400 LINKAGE SECTION.
011500 01  FREQ-TEXT-PARM              PIC X(15).
011600 01  FREQ-VALUE-PARM             PIC 9V9(5).
011700      
011800 PROCEDURE DIVISION USING FREQ-TEXT-PARM, FREQ-VALUE-PARM.
011900     MOVE FREQ-TEXT-PARM TO WS-FREQ-TEXT-WORK.
012000     MOVE ZERO TO FREQ-VALUE-PARM, WS-PCT-SIGN-POS,
012100                  WS-DECPT-POS.
012200      
012300     PERFORM 110-SCAN-FOR-PERCENT THRU 110-EXIT
012400         VARYING WS-SUBSCRIPT FROM 1 BY 1
012500         UNTIL WS-SUBSCRIPT > 15 OR WS-PCT-SIGN-POS > ZERO.
012600      
012700     IF WS-PCT-SIGN-POS > ZERO
012800         PERFORM 120-PARSE-PERCENT-FORM THRU 120-EXIT
012900     ELSE
013000         PERFORM 150-CATEGORY-LOOKUP THRU 150-EXIT.
013100      
013200     GOBACK.
013300      
013400******************************************************************
013500* 110-SCAN-FOR-PERCENT - LOOKS FOR THE '%' SIGN CHARACTER BY      *
013600* CHARACTER, LEFT TO RIGHT.  STOPS ON THE FIRST ONE FOUND.        *
013700******************************************************************
013800 110-SCAN-FOR-PERCENT.
013900     IF WS-FREQ-CHAR (WS-SUBSCRIPT) = "%"
014000         MOVE WS-SUBSCRIPT TO WS-PCT-SIGN-POS.
014100 110-EXIT.
014200     EXIT.
014300      
014400******************************************************************
014500* 120-PARSE-PERCENT-FORM - SPLITS OUT THE DIGITS BEFORE THE '%'   *
014600* AROUND AN OPTIONAL DECIMAL POINT AND COMPUTES NUMBER / 100.     *
014700******************************************************************
014800 120-PARSE-PERCENT-FORM.
014900     MOVE ZERO TO WS-DECPT-POS.
015000     PERFORM 130-SCAN-FOR-DECIMAL THRU 130-EXIT
015100         VARYING WS-SUBSCRIPT FROM 1 BY 1
015200         UNTIL WS-SUBSCRIPT >= WS-PCT-SIGN-POS
015300               OR WS-DECPT-POS > ZERO.
015400      
015500     MOVE ZEROS TO WS-INT-PART-TEXT, WS-DEC-PART-TEXT.
015600      
015700     IF WS-DECPT-POS > ZERO
015800         COMPUTE WS-INT-PART-LTH = WS-DECPT-POS - 1
015900         COMPUTE WS-DEC-START    = WS-DECPT-POS + 1
016000         COMPUTE WS-DEC-PART-LTH =
016100                 WS-PCT-SIGN-POS - WS-DECPT-POS - 1
016200         COMPUTE WS-INT-FILL-START = 4 - WS-INT-PART-LTH
016300         COMPUTE WS-DEC-FILL-START = 3 - WS-DEC-PART-LTH
016400         MOVE WS-FREQ-TEXT-WORK (1 : WS-INT-PART-LTH)
016500                 TO WS-INT-PART-TEXT (WS-INT-FILL-START :
016600                                       WS-INT-PART-LTH)
016700         MOVE WS-FREQ-TEXT-WORK (WS-DEC-START : WS-DEC-PART-LTH)
016800                 TO WS-DEC-PART-TEXT (WS-DEC-FILL-START :
016900                                       WS-DEC-PART-LTH)
017000     ELSE
017100         COMPUTE WS-INT-PART-LTH = WS-PCT-SIGN-POS - 1
017200         COMPUTE WS-INT-FILL-START = 4 - WS-INT-PART-LTH
017300         MOVE WS-FREQ-TEXT-WORK (1 : WS-INT-PART-LTH)
017400                 TO WS-INT-PART-TEXT (WS-INT-FILL-START :
017500                                       WS-INT-PART-LTH).
017600      
017700     IF WS-DECPT-POS = ZERO
017800         COMPUTE FREQ-VALUE-PARM ROUNDED =
017900                 WS-INT-PART-NUM / 100
018000     ELSE
018100         IF WS-DEC-PART-LTH = 1
018200             COMPUTE FREQ-VALUE-PARM ROUNDED =
018300                 (WS-INT-PART-NUM * 10 + WS-DEC-PART-NUM) / 1000
018400         ELSE
018500             COMPUTE FREQ-VALUE-PARM ROUNDED =
018600                 (WS-INT-PART-NUM * 100 + WS-DEC-PART-NUM) / 10000.
018700 120-EXIT.
018800     EXIT.
018900      
019000 130-SCAN-FOR-DECIMAL.
019100     IF WS-FREQ-CHAR (WS-SUBSCRIPT) = "."
019200         MOVE WS-SUBSCRIPT TO WS-DECPT-POS.
019300 130-EXIT.
019400     EXIT.
019500      
019600******************************************************************
019700* 150-CATEGORY-LOOKUP - NO PERCENT SIGN FOUND, TRY THE FIXED      *
019800* CATEGORY WORDS.  TABLE ORDER IS THE TEST ORDER - SEE THE        *
019900* CHANGE LOG BEFORE MOVING ANY ENTRY.                             *
020000******************************************************************
020100 150-CATEGORY-LOOKUP.
020200     MOVE "N" TO WS-CAT-FOUND-SW.
020300     PERFORM 160-CHECK-CATEGORY THRU 160-EXIT
020400         VARYING WS-CAT-SUB FROM 1 BY 1
020500         UNTIL WS-CAT-SUB > 5 OR CATEGORY-FOUND.
020600 150-EXIT.
020700     EXIT.
020800      
020900 160-CHECK-CATEGORY.
021000     MOVE ZERO TO WS-CAT-TALLY.
021100     INSPECT WS-FREQ-TEXT-WORK TALLYING WS-CAT-TALLY
021200         FOR ALL WS-CATEGORY-WORD (WS-CAT-SUB).
021300     IF WS-CAT-TALLY > ZERO
021400         MOVE WS-CATEGORY-PCT (WS-CAT-SUB) TO FREQ-VALUE-PARM
021500         MOVE "Y" TO WS-CAT-FOUND-SW.
021600 160-EXIT.
021700     EXIT.
