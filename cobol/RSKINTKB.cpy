000100******************************************************************
000200* RSKINTKB -  DRUG-DRUG INTERACTION KNOWLEDGE-BASE RECORD
000300* PHARMACY-MAINTAINED REFERENCE FILE, ONE ROW PER DRUG/INTERACTING
000400* -DRUG PAIR.  SORTED BY INTKB-DRUG-CDE ASCENDING - LOADED WHOLE
000500* INTO A WORKING-STORAGE TABLE AT THE START OF EACH RUN.
000600******************************************************************
000700 01  INTERACT-KB-REC.
000800     05  INTKB-DRUG-CDE              PIC X(12).
000900     05  INTKB-INTERACTING-DRUG      PIC X(20).
001000     05  INTKB-SEVERITY              PIC X(01).
001100         88  INTKB-SEVERITY-MAJOR        VALUE "J".
001200         88  INTKB-SEVERITY-MODERATE     VALUE "M".
001300         88  INTKB-SEVERITY-MINOR        VALUE "I".
001400         88  INTKB-SEVERITY-VALID        VALUES ARE "J" "M" "I".
001500     05  INTKB-MECHANISM             PIC X(40).
001600     05  INTKB-CLINICAL-EFFECT       PIC X(40).
001700     05  INTKB-RECOMMENDATION        PIC X(40).
001800     05  FILLER                      PIC X(07).
