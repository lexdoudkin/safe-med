000100******************************************************************
000200* RSKSEFKB -  DRUG SIDE-EFFECT KNOWLEDGE-BASE RECORD
000300* PHARMACY-MAINTAINED REFERENCE FILE, ONE ROW PER DRUG/SIDE-EFFECT
000400* PAIR.  SEVERITY AND FREQUENCY-VALUE MAY ARRIVE BLANK/ZERO ON THIS
000500* FILE - THE KB BUILDER FILLS THEM IN FROM THE RAW TEXT COLUMNS
000600* (SEE U3/U4 PARAGRAPHS) BEFORE THE TABLE IS USED FOR SCORING.
000700******************************************************************
000800 01  SIDEFX-KB-REC.
000900     05  SEFKB-DRUG-CDE              PIC X(12).
001000     05  SEFKB-SE-NAME               PIC X(30).
001100     05  SEFKB-SEVERITY              PIC X(01).
001200         88  SEFKB-SEVERITY-SEVERE       VALUE "S".
001300         88  SEFKB-SEVERITY-MODERATE     VALUE "M".
001400         88  SEFKB-SEVERITY-MILD         VALUE "L".
001500         88  SEFKB-SEVERITY-BLANK        VALUE SPACE.
001600     05  SEFKB-FREQ-TEXT             PIC X(15).
001700     05  SEFKB-FREQ-VALUE            PIC 9V9(5).
001800     05  FILLER                      PIC X(06).
