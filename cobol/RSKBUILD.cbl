000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSKBUILD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 04/15/04.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  -----------------------------------------------------------   *
001200*  DATE      BY   TICKET     DESCRIPTION                         *
001300*  --------  ---  ---------  ---------------------------------   *
001400*  012388    JAS  INITIAL    INITIAL VERSION - DAILY PATIENT/     *
001500*                            ROOM CHARGES EDIT JOB.               *
001600*  021292    TGD  CR0077     TRAILER-RECORD RECORD-COUNT          *
001700*                            BALANCING ADDED.                     *
001800*  060595    DKO  CR0198     EQUIPMENT CHARGE CROSS-EDITS ADDED   *
001900*                            AGAINST THE EQUIPMENT TABLE.         *
002000*  102898    LMV  Y2K-0007   YEAR 2000 READINESS REVIEW - WS-DATE *
002100*                            IS DISPLAY-ONLY, NO CENTURY-SENSITIVE*
002200*                            COMPARE FOUND, SIGNED OFF FOR Y2K.   *
002300*  031504    RJH  CR0602     PROGRAM REPURPOSED FOR THE PHARMACY  *
002400*                            DRUG-RISK PROJECT - THIS IS NOW THE  *
002500*                            KNOWLEDGE-BASE BUILDER STEP.  THE    *
002600*                            OLD ROOM-CHARGES FD SET AND EDIT     *
002700*                            PARAGRAPHS ARE GONE - REPLACED BY    *
002800*                            THE CONTRAKB/INTERKB/SIDEFXKB        *
002900*                            LOADER PARAGRAPHS BELOW.             *
003000*  040104    RJH  CR0602     ADDED THE CALL TO SEVCLASS TO        *
003100*                            CLASSIFY SIDE-EFFECT ROWS THAT COME  *
003200*                            IN WITH A BLANK SEVERITY COLUMN.     *
003300*  041504    RJH  CR0602     ADDED THE CALL TO FREQPARS FOR ROWS  *
003400*                            WITH TEXT IN THE FREQUENCY COLUMN    *
003500*                            BUT NO PARSED VALUE.  CLASSIFIED /   *
003600*                            PARSED ROWS NOW WRITE TO SIDEFXWK    *
003700*                            FOR RSKASSES TO PICK UP.             *
003800*  052204    DKO  CR0619     ADDED THE PER-DRUG SUMMARY COUNTS    *
003900*                            (SEVERE SIDE EFFECTS, ABSOLUTE       *
004000*                            CONTRAINDICATIONS, MAJOR INTERACT-   *
004100*                            IONS) TO THE END-OF-JOB DISPLAY -    *
004200*                            PHARMACY WANTS THIS EVERY RUN.       *
004300*  091106    LMV  CR0714     WIDENED THE DRUG-SUMMARY NAME TABLE  *
004400*                            TO 12 BYTES TO MATCH THE KB-DRUG-CDE *
004500*                            COLUMN WIDTH ON ALL THREE KB FILES.  *
004600*  070109    DKO  CR0801     DRUG-INDEX LOOKUP NOW FALLS THROUGH  *
004700*                            SILENTLY ON AN UNRECOGNIZED DRUG     *
004800*                            CODE INSTEAD OF ABENDING - THE KB    *
004900*                            CARRIES A HANDFUL OF TRIAL-FORMULARY *
005000*                            ROWS PHARMACY HAS NOT ACTIVATED YET. *
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS UPPER-ALPHA IS "A" THRU "Z"
006000     UPSI-0 ON STATUS IS RERUN-SW
006100            OFF STATUS IS FIRST-RUN-SW.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT CONTRAKB
006900     ASSIGN TO UT-S-CONTRAKB
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS CONFCODE.
007200
007300     SELECT INTERKB
007400     ASSIGN TO UT-S-INTERKB
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS INTFCODE.
007700
007800     SELECT SIDEFXKB
007900     ASSIGN TO UT-S-SIDEFXKB
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS SEFFCODE.
008200
008300     SELECT SIDEFXWK
008400     ASSIGN TO UT-S-SIDEFXWK
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS WKFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(130).
009700
009800****** PHARMACY-MAINTAINED CONTRAINDICATION KNOWLEDGE BASE, ONE
009900****** ROW PER DRUG/CONDITION PAIR, SORTED BY DRUG CODE.
010000 FD  CONTRAKB
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 120 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS CONTRA-KB-REC-DATA.
010600 01  CONTRA-KB-REC-DATA PIC X(120).
010700
010800****** PHARMACY-MAINTAINED DRUG-DRUG INTERACTION KNOWLEDGE BASE,
010900****** ONE ROW PER DRUG/INTERACTING-DRUG PAIR, SORTED BY DRUG CODE.
011000 FD  INTERKB
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 160 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS INTERACT-KB-REC-DATA.
011600 01  INTERACT-KB-REC-DATA PIC X(160).
011700
011800****** PHARMACY-MAINTAINED SIDE-EFFECT KNOWLEDGE BASE.  SEVERITY
011900****** AND FREQUENCY-VALUE MAY ARRIVE BLANK - THIS JOB CLASSIFIES
012000****** AND PARSES THEM BEFORE WRITING SIDEFXWK.
012100 FD  SIDEFXKB
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 70 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS SIDEFX-KB-REC-DATA.
012700 01  SIDEFX-KB-REC-DATA PIC X(70).
012800
012900****** WORKING COPY OF THE SIDE-EFFECT KB - SEVERITY AND FREQUENCY
013000****** VALUE ALWAYS FILLED IN ON THIS FILE.  THIS IS WHAT RSKASSES
013100****** READS, NOT THE RAW SIDEFXKB.
013200 FD  SIDEFXWK
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 70 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS SIDEFX-WK-REC-DATA.
013800 01  SIDEFX-WK-REC-DATA PIC X(70).
013900
014000 WORKING-STORAGE SECTION.
014100
014200 01  FILE-STATUS-CODES.
014300     05  CONFCODE                PIC X(2).
014400         88 CODE-READ-CONTRA  VALUE SPACES.
014500         88 NO-MORE-CONTRA    VALUE "10".
014600     05  INTFCODE                PIC X(2).
014700         88 CODE-READ-INTER   VALUE SPACES.
014800         88 NO-MORE-INTERACT  VALUE "10".
014900     05  SEFFCODE                PIC X(2).
015000         88 CODE-READ-SIDEFX  VALUE SPACES.
015100         88 NO-MORE-SIDEFX    VALUE "10".
015200     05  WKFCODE                 PIC X(2).
015300         88 CODE-WRITE-WK     VALUE SPACES.
015400
015500** PHARMACY REFERENCE FILE COPYBOOKS
015600 COPY RSKCONKB.
015700 COPY RSKINTKB.
015800 COPY RSKSEFKB.
015900
016000 77  WS-RUN-DATE-TEXT            PIC 9(06).
016100 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE-TEXT.
016200     05  WS-RUN-YY               PIC 9(02).
016300     05  WS-RUN-MM               PIC 9(02).
016400     05  WS-RUN-DD               PIC 9(02).
016500
016600* TWO-DRUG NAME TABLE - DRIVES WHICH ROW OF WS-DRUG-SUMMARY-TBL
016700* A KB RECORD'S COUNTS GET ADDED TO.  ONLY TWO FORMULARY DRUGS
016800* ARE LIVE ON THIS SYSTEM TODAY - SEE THE 070109 CHANGE-LOG
016900* ENTRY FOR WHAT HAPPENS WHEN A ROW MATCHES NEITHER.
017000 01  WS-DRUG-CDE-LIST.
017100     05  FILLER                  PIC X(12) VALUE "IBUPROFEN   ".
017200     05  FILLER                  PIC X(12) VALUE "SALBUTAMOL  ".
017300 01  WS-DRUG-CDE-TBL REDEFINES WS-DRUG-CDE-LIST.
017400     05  WS-DRUG-CDE-ENTRY       OCCURS 2 TIMES PIC X(12).
017500
017600* PER-DRUG RUNNING COUNTS FOR THE END-OF-JOB SUMMARY.  THE FLAT
017700* REDEFINES BELOW LETS 900-CLEANUP CROSS-FOOT AND DISPLAY THE
017800* WHOLE TABLE IN ONE PERFORM VARYING LOOP INSTEAD OF TWELVE
017900* SEPARATE DISPLAY STATEMENTS.
018000 01  WS-DRUG-SUMMARY-TBL.
018100     05  WS-DRUG-SUMMARY-ROW OCCURS 2 TIMES.
018200         10  WS-SUM-SIDEFX-TOTAL     PIC S9(5) COMP VALUE ZERO.
018300         10  WS-SUM-SIDEFX-SEVERE    PIC S9(5) COMP VALUE ZERO.
018400         10  WS-SUM-CONTRA-TOTAL     PIC S9(5) COMP VALUE ZERO.
018500         10  WS-SUM-CONTRA-ABSOLUTE  PIC S9(5) COMP VALUE ZERO.
018600         10  WS-SUM-INTER-TOTAL      PIC S9(5) COMP VALUE ZERO.
018700         10  WS-SUM-INTER-MAJOR      PIC S9(5) COMP VALUE ZERO.
018800 01  WS-DRUG-SUMMARY-FLAT REDEFINES WS-DRUG-SUMMARY-TBL.
018900     05  WS-SUM-FLAT-COUNT           OCCURS 12 TIMES
019000                                      PIC S9(5) COMP.
019100
019200 01  WS-SCAN-COUNTERS.
019300     05  WS-DRUG-SUB              PIC S9(4) COMP VALUE ZERO.
019400     05  WS-DRUG-FOUND-SUB        PIC S9(4) COMP VALUE ZERO.
019500
019600* 700-FIND-DRUG-INDEX WORKS ON WHICHEVER KB RECORD'S DRUG CODE
019700* IS MOVED IN HERE BY THE CALLING PARAGRAPH - KEEPS THE LOOKUP
019800* PARAGRAPH THE SAME FOR ALL THREE KB FILES.
019900 01  WS-DRUG-CDE-PARM             PIC X(12).
020000
020100 01  WS-SWITCHES.
020200     05  WS-DRUG-FOUND-SW         PIC X(01) VALUE "N".
020300         88  WS-DRUG-FOUND            VALUE "Y".
020400
020500 01  COUNTERS-AND-ACCUMULATORS.
020600     05  RECORDS-READ-CONTRA      PIC S9(7) COMP VALUE ZERO.
020700     05  RECORDS-READ-INTER       PIC S9(7) COMP VALUE ZERO.
020800     05  RECORDS-READ-SIDEFX      PIC S9(7) COMP VALUE ZERO.
020900     05  RECORDS-WRITTEN-WK       PIC S9(7) COMP VALUE ZERO.
021000     05  RECORDS-CLASSIFIED       PIC S9(7) COMP VALUE ZERO.
021100     05  RECORDS-FREQ-PARSED      PIC S9(7) COMP VALUE ZERO.
021200
021300 01  MISC-WS-FLDS.
021400     05  PARA-NAME                PIC X(30).
021500     05  ZERO-VAL                 PIC 9(01) VALUE ZERO.
021600     05  ONE-VAL                  PIC 9(01) VALUE 1.
021700
021800 COPY RSKABEND.
021900
022000 PROCEDURE DIVISION.
022100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022200
022300     PERFORM 300-LOAD-CONTRA-KB THRU 300-EXIT
022400         UNTIL NO-MORE-CONTRA.
022500
022600     PERFORM 320-LOAD-INTERACT-KB THRU 320-EXIT
022700         UNTIL NO-MORE-INTERACT.
022800
022900     PERFORM 340-LOAD-SIDEFX-KB THRU 340-EXIT
023000         UNTIL NO-MORE-SIDEFX.
023100
023200     PERFORM 900-CLEANUP THRU 900-EXIT.
023300     MOVE +0 TO RETURN-CODE.
023400     GOBACK.
023500
023600******************************************************************
023700* 000-HOUSEKEEPING - OPEN FILES, PRIME THE FIRST READ OF EACH KB  *
023800* FILE, INITIALIZE THE PER-DRUG SUMMARY TABLE.                    *
023900******************************************************************
024000 000-HOUSEKEEPING.
024100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024200     DISPLAY "******** BEGIN JOB RSKBUILD ********".
024300     ACCEPT WS-RUN-DATE-TEXT FROM DATE.
024400     OPEN INPUT  CONTRAKB, INTERKB, SIDEFXKB.
024500     OPEN OUTPUT SIDEFXWK, SYSOUT.
024600
024700     INITIALIZE WS-DRUG-SUMMARY-TBL, COUNTERS-AND-ACCUMULATORS.
024800
024900     READ CONTRAKB INTO CONTRA-KB-REC
025000         AT END MOVE "10" TO CONFCODE
025100     END-READ.
025200
025300     READ INTERKB INTO INTERACT-KB-REC
025400         AT END MOVE "10" TO INTFCODE
025500     END-READ.
025600
025700     READ SIDEFXKB INTO SIDEFX-KB-REC
025800         AT END MOVE "10" TO SEFFCODE
025900     END-READ.
026000
026100     IF NO-MORE-CONTRA
026200         MOVE "** EMPTY CONTRAINDICATION KB FILE" TO ABEND-REASON
026300         GO TO 1000-ABEND-RTN.
026400     IF NO-MORE-INTERACT
026500         MOVE "** EMPTY INTERACTION KB FILE" TO ABEND-REASON
026600         GO TO 1000-ABEND-RTN.
026700     IF NO-MORE-SIDEFX
026800         MOVE "** EMPTY SIDE-EFFECT KB FILE" TO ABEND-REASON
026900         GO TO 1000-ABEND-RTN.
027000 000-EXIT.
027100     EXIT.
027200
027300******************************************************************
027400* 300-LOAD-CONTRA-KB - TALLIES CONTRAINDICATION ROWS INTO THE     *
027500* PER-DRUG SUMMARY (STEP 1 AND 4 OF THE KB-BUILDER BATCH FLOW).   *
027600* THIS FILE IS NOT KEPT IN A WORKING-STORAGE TABLE - RSKASSES     *
027700* LOADS ITS OWN COPY FOR THE HARD-STOP LOOKUP AT ASSESSMENT TIME. *
027800******************************************************************
027900 300-LOAD-CONTRA-KB.
028000     MOVE "300-LOAD-CONTRA-KB" TO PARA-NAME.
028100     ADD +1 TO RECORDS-READ-CONTRA.
028200
028300     MOVE CONKB-DRUG-CDE TO WS-DRUG-CDE-PARM.
028400     PERFORM 700-FIND-DRUG-INDEX THRU 700-EXIT.
028500
028600     IF WS-DRUG-FOUND
028700         ADD +1 TO WS-SUM-CONTRA-TOTAL (WS-DRUG-FOUND-SUB)
028800         IF CONKB-SEVERITY-ABSOLUTE
028900             ADD +1 TO
029000                 WS-SUM-CONTRA-ABSOLUTE (WS-DRUG-FOUND-SUB).
029100
029200     READ CONTRAKB INTO CONTRA-KB-REC
029300         AT END MOVE "10" TO CONFCODE
029400     END-READ.
029500 300-EXIT.
029600     EXIT.
029700
029800******************************************************************
029900* 320-LOAD-INTERACT-KB - TALLIES INTERACTION ROWS INTO THE        *
030000* PER-DRUG SUMMARY.  SEE 300- ABOVE, SAME REASONING.              *
030100******************************************************************
030200 320-LOAD-INTERACT-KB.
030300     MOVE "320-LOAD-INTERACT-KB" TO PARA-NAME.
030400     ADD +1 TO RECORDS-READ-INTER.
030500
030600     MOVE INTKB-DRUG-CDE TO WS-DRUG-CDE-PARM.
030700     PERFORM 700-FIND-DRUG-INDEX THRU 700-EXIT.
030800
030900     IF WS-DRUG-FOUND
031000         ADD +1 TO WS-SUM-INTER-TOTAL (WS-DRUG-FOUND-SUB)
031100         IF INTKB-SEVERITY-MAJOR
031200             ADD +1 TO
031300                 WS-SUM-INTER-MAJOR (WS-DRUG-FOUND-SUB).
031400
031500     READ INTERKB INTO INTERACT-KB-REC
031600         AT END MOVE "10" TO INTFCODE
031700     END-READ.
031800 320-EXIT.
031900     EXIT.
032000
032100******************************************************************
032200* 340-LOAD-SIDEFX-KB - FOR EACH SIDE-EFFECT ROW: CLASSIFY A       *
032300* BLANK SEVERITY (350-), PARSE AN UNPARSED FREQUENCY (360-),      *
032400* TALLY THE SUMMARY, THEN WRITE THE FILLED-IN ROW TO SIDEFXWK.    *
032500******************************************************************
032600 340-LOAD-SIDEFX-KB.
032700     MOVE "340-LOAD-SIDEFX-KB" TO PARA-NAME.
032800     ADD +1 TO RECORDS-READ-SIDEFX.
032900
033000     IF SEFKB-SEVERITY-BLANK
033100         PERFORM 350-CLASSIFY-BLANK-SEVERITY THRU 350-EXIT.
033200
033300     IF SEFKB-FREQ-VALUE = ZERO AND SEFKB-FREQ-TEXT NOT = SPACES
033400         PERFORM 360-PARSE-BLANK-FREQUENCY THRU 360-EXIT.
033500
033600     MOVE SEFKB-DRUG-CDE TO WS-DRUG-CDE-PARM.
033700     PERFORM 700-FIND-DRUG-INDEX THRU 700-EXIT.
033800
033900     IF WS-DRUG-FOUND
034000         ADD +1 TO WS-SUM-SIDEFX-TOTAL (WS-DRUG-FOUND-SUB)
034100         IF SEFKB-SEVERITY-SEVERE
034200             ADD +1 TO
034300                 WS-SUM-SIDEFX-SEVERE (WS-DRUG-FOUND-SUB).
034400
034500     WRITE SIDEFX-WK-REC-DATA FROM SIDEFX-KB-REC.
034600     ADD +1 TO RECORDS-WRITTEN-WK.
034700
034800     READ SIDEFXKB INTO SIDEFX-KB-REC
034900         AT END MOVE "10" TO SEFFCODE
035000     END-READ.
035100 340-EXIT.
035200     EXIT.
035300
035400******************************************************************
035500* 350-CLASSIFY-BLANK-SEVERITY - U3 SEVERITY CLASSIFIER.  CALLS    *
035600* THE SEVCLASS SUBPROGRAM AGAINST THE RAW SIDE-EFFECT NAME.       *
035700******************************************************************
035800 350-CLASSIFY-BLANK-SEVERITY.
035900     MOVE "350-CLASSIFY-BLANK-SEVERITY" TO PARA-NAME.
036000     CALL "SEVCLASS" USING SEFKB-SE-NAME, SEFKB-SEVERITY.
036100     ADD +1 TO RECORDS-CLASSIFIED.
036200 350-EXIT.
036300     EXIT.
036400
036500******************************************************************
036600* 360-PARSE-BLANK-FREQUENCY - U4 FREQUENCY PARSER.  CALLS THE     *
036700* FREQPARS SUBPROGRAM AGAINST THE RAW FREQUENCY TEXT COLUMN.      *
036800******************************************************************
036900 360-PARSE-BLANK-FREQUENCY.
037000     MOVE "360-PARSE-BLANK-FREQUENCY" TO PARA-NAME.
037100     CALL "FREQPARS" USING SEFKB-FREQ-TEXT, SEFKB-FREQ-VALUE.
037200     ADD +1 TO RECORDS-FREQ-PARSED.
037300 360-EXIT.
037400     EXIT.
037500
037600******************************************************************
037700* 700-FIND-DRUG-INDEX - LOCATES THE PASSED DRUG CODE IN THE       *
037800* TWO-ROW SUMMARY TABLE.  A ROW THAT MATCHES NEITHER FORMULARY    *
037900* DRUG IS SILENTLY SKIPPED - SEE THE 070109 CHANGE-LOG ENTRY.     *
038000******************************************************************
038100 700-FIND-DRUG-INDEX.
038200     MOVE "N" TO WS-DRUG-FOUND-SW.
038300     MOVE ZERO TO WS-DRUG-FOUND-SUB.
038400     PERFORM 710-COMPARE-DRUG-ENTRY THRU 710-EXIT
038500         VARYING WS-DRUG-SUB FROM 1 BY 1
038600         UNTIL WS-DRUG-SUB > 2 OR WS-DRUG-FOUND.
038700 700-EXIT.
038800     EXIT.
038900
039000 710-COMPARE-DRUG-ENTRY.
039100     IF WS-DRUG-CDE-PARM = WS-DRUG-CDE-ENTRY (WS-DRUG-SUB)
039200         MOVE "Y" TO WS-DRUG-FOUND-SW
039300         MOVE WS-DRUG-SUB TO WS-DRUG-FOUND-SUB.
039400 710-EXIT.
039500     EXIT.
039600
039700******************************************************************
039800* 900-CLEANUP - CLOSES THE FILES AND DISPLAYS THE END-OF-JOB      *
039900* PER-DRUG RISK SUMMARY (BATCH-FLOW STEP 4 OF THE KB BUILDER).    *
040000******************************************************************
040100 900-CLEANUP.
040200     MOVE "900-CLEANUP" TO PARA-NAME.
040300     CLOSE CONTRAKB, INTERKB, SIDEFXKB, SIDEFXWK, SYSOUT.
040400
040500     DISPLAY "** RUN DATE (YYMMDD) **".
040600     DISPLAY WS-RUN-DATE-YMD.
040700     DISPLAY "** CONTRAINDICATION ROWS READ **".
040800     DISPLAY RECORDS-READ-CONTRA.
040900     DISPLAY "** INTERACTION ROWS READ **".
041000     DISPLAY RECORDS-READ-INTER.
041100     DISPLAY "** SIDE-EFFECT ROWS READ **".
041200     DISPLAY RECORDS-READ-SIDEFX.
041300     DISPLAY "** SIDE-EFFECT ROWS WRITTEN TO SIDEFXWK **".
041400     DISPLAY RECORDS-WRITTEN-WK.
041500     DISPLAY "** ROWS SENT TO SEVCLASS FOR CLASSIFICATION **".
041600     DISPLAY RECORDS-CLASSIFIED.
041700     DISPLAY "** ROWS SENT TO FREQPARS FOR PARSING **".
041800     DISPLAY RECORDS-FREQ-PARSED.
041900
042000     PERFORM 920-DISPLAY-DRUG-SUMMARY THRU 920-EXIT
042100         VARYING WS-DRUG-SUB FROM 1 BY 1
042200         UNTIL WS-DRUG-SUB > 2.
042300
042400     DISPLAY "******** NORMAL END OF JOB RSKBUILD ********".
042500 900-EXIT.
042600     EXIT.
042700
042800 920-DISPLAY-DRUG-SUMMARY.
042900     DISPLAY "** DRUG SUMMARY FOR ** " WS-DRUG-CDE-ENTRY
043000                                            (WS-DRUG-SUB).
043100     DISPLAY "   SIDE EFFECTS TOTAL / SEVERE    : "
043200         WS-SUM-SIDEFX-TOTAL (WS-DRUG-SUB) " / "
043300         WS-SUM-SIDEFX-SEVERE (WS-DRUG-SUB).
043400     DISPLAY "   CONTRAINDICATIONS TOTAL / ABS   : "
043500         WS-SUM-CONTRA-TOTAL (WS-DRUG-SUB) " / "
043600         WS-SUM-CONTRA-ABSOLUTE (WS-DRUG-SUB).
043700     DISPLAY "   INTERACTIONS TOTAL / MAJOR      : "
043800         WS-SUM-INTER-TOTAL (WS-DRUG-SUB) " / "
043900         WS-SUM-INTER-MAJOR (WS-DRUG-SUB).
044000 920-EXIT.
044100     EXIT.
044200
044300 1000-ABEND-RTN.
044400     WRITE SYSOUT-REC FROM ABEND-REC.
044500     CLOSE CONTRAKB, INTERKB, SIDEFXKB, SIDEFXWK, SYSOUT.
044600     DISPLAY "*** ABNORMAL END OF JOB- RSKBUILD ***" UPON CONSOLE.
044700     DIVIDE ZERO-VAL INTO ONE-VAL.
