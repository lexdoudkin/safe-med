000100******************************************************************
000200* RSKASOUT -  DRUG-RISK ASSESSMENT OUTPUT RECORD
000300* ONE ROW WRITTEN PER PATIENT/DRUG ASSESSED - PICKED UP BY THE
000400* PHARMACY REVIEW SYSTEM DOWNSTREAM OF THIS JOB.
000500******************************************************************
000600 01  ASSESS-OUT-REC.
000700     05  ASOUT-PATIENT-ID            PIC X(08).
000800     05  ASOUT-DRUG-NAME             PIC X(12).
000900     05  ASOUT-RISK-LEVEL            PIC X(15).
001000         88  ASOUT-LEVEL-SAFE            VALUE "SAFE".
001100         88  ASOUT-LEVEL-CAUTION         VALUE "CAUTION".
001200         88  ASOUT-LEVEL-WARNING         VALUE "WARNING".
001300         88  ASOUT-LEVEL-DANGER          VALUE "DANGER".
001400         88  ASOUT-LEVEL-CONTRA          VALUE "CONTRAINDICATED".
001500     05  ASOUT-RISK-SCORE            PIC 9(03).
001600     05  ASOUT-CAN-TAKE              PIC X(01).
001700         88  ASOUT-CAN-TAKE-YES          VALUE "Y".
001800     05  ASOUT-HARD-STOP-COUNT       PIC 9(02).
001900     05  ASOUT-WARNING-COUNT         PIC 9(02).
002000     05  ASOUT-CAUTION-COUNT         PIC 9(02).
002100     05  ASOUT-MAX-DOSE-TEXT         PIC X(40).
002200     05  ASOUT-DURATION-TEXT         PIC X(40).
002300     05  ASOUT-SCORE-BREAKDOWN.
002400         10  ASOUT-SCORE-CONTRA      PIC 9(03).
002500         10  ASOUT-SCORE-INTERACT    PIC 9(03).
002600         10  ASOUT-SCORE-DEMOG       PIC 9(03).
002700         10  ASOUT-SCORE-CONDITION   PIC 9(03).
002800* ALTERNATE VIEW OF THE FOUR BREAKDOWN COUNTERS FOR THE END-OF-RUN
002900* CROSS-FOOT CHECK IN 999-CLEANUP (SUM OF PARTS VS. CAPPED SCORE).
003000     05  ASOUT-SCORE-PARTS REDEFINES ASOUT-SCORE-BREAKDOWN
003100                 OCCURS 4 TIMES PIC 9(03).
003200     05  FILLER                      PIC X(13).
