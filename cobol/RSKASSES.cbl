000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSKASSES.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 06/03/04.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  -----------------------------------------------------------   *
001200*  DATE      BY   TICKET     DESCRIPTION                         *
001300*  --------  ---  ---------  ---------------------------------   *
001400*  012388    JAS  INITIAL    INITIAL VERSION - PATIENT DETAILED   *
001500*                            TREATMENTS AND CHARGES LIST.         *
001600*  031590    JAS  CR0041     ADDED THE INSURANCE-COVERAGE LOOKUP  *
001700*                            AND THE COLUMN-HEADER PAGE BREAK.    *
001800*  052793    TGD  CR0155     LAB-TEST DETAIL LINE ADDED BELOW     *
001900*                            THE EQUIPMENT DETAIL LINE.           *
002000*  110598    LMV  Y2K-0007   YEAR 2000 READINESS REVIEW - HDR-YY  *
002100*                            WAS ALREADY 4-DIGIT, NO CHANGE       *
002200*                            REQUIRED, SIGNED OFF FOR Y2K.        *
002300*  060304    RJH  CR0602     PROGRAM REPURPOSED FOR THE PHARMACY  *
002400*                            DRUG-RISK PROJECT - THIS IS NOW THE  *
002500*                            RISK-ASSESSMENT ENGINE AND REPORT    *
002600*                            WRITER.  OLD TREATMENT/CHARGES FD    *
002700*                            SET AND REPORT PARAGRAPHS ARE GONE - *
002800*                            REPLACED BY THE FIVE-PHASE SCORING   *
002900*                            LOGIC AND THE NEW REPORT LAYOUT      *
003000*                            BELOW.                                *
003100*  071204    RJH  CR0602     ADDED PHASE 1 HARD-STOP LOGIC        *
003200*                            (ALLERGY AND ABSOLUTE CONTRA-        *
003300*                            INDICATION CHECKS, PLUS THE PER-DRUG *
003400*                            HARD STOPS).                         *
003500*  072604    RJH  CR0602     ADDED PHASE 2 INTERACTION LOOKUP -   *
003600*                            EXACT MATCH FIRST, SUBSTRING MATCH   *
003700*                            EITHER DIRECTION SECOND.             *
003800*  080904    DKO  CR0602     ADDED PHASE 3 DEMOGRAPHIC RULES AND  *
003900*                            THE PHASE 4 PERSONALIZED SIDE-EFFECT *
004000*                            SCORING WITH THE TOP-TEN SELECTION.  *
004100*  082004    DKO  CR0602     ADDED PHASE 5 CLASSIFICATION, THE    *
004200*                            ASSESSOUT RECORD, AND THE RISKRPT    *
004300*                            REPORT BLOCK.                        *
004400*  091504    RJH  CR0611     MONITORING ACTIONS NOW DEDUPLICATED  *
004500*                            BEFORE THE REPORT IS WRITTEN - A     *
004600*                            PATIENT WITH TWO QUALIFYING RULES    *
004700*                            FOR THE SAME ACTION WAS GETTING IT   *
004800*                            TWICE ON THE MONITORING SECTION.     *
004900*  100510    LMV  CR0733     END-OF-RUN CONTROL TOTALS NOW SHOW A *
005000*                            COUNT PER RISK LEVEL AND A CANNOT-   *
005100*                            TAKE COUNT PER PHARMACY REQUEST.     *
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS UPPER-ALPHA IS "A" THRU "Z"
006100     UPSI-0 ON STATUS IS RERUN-SW
006200            OFF STATUS IS FIRST-RUN-SW.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT PATIENTS
007000     ASSIGN TO UT-S-PATIENTS
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS PATFCODE.
007300
007400     SELECT CONTRAKB
007500     ASSIGN TO UT-S-CONTRAKB
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS CONFCODE.
007800
007900     SELECT INTERKB
008000     ASSIGN TO UT-S-INTERKB
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS INTFCODE.
008300
008400     SELECT SIDEFXWK
008500     ASSIGN TO UT-S-SIDEFXWK
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS SEFFCODE.
008800
008900     SELECT ASSESSOUT
009000     ASSIGN TO UT-S-ASSESSOUT
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS ASOFCODE.
009300
009400     SELECT RISKRPT
009500     ASSIGN TO UT-S-RISKRPT
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS RPTFCODE.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 130 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC  PIC X(130).
010800
010900****** ONE RECORD PER PATIENT REQUESTING A DRUG ORDER - SEE
011000****** RSKPAT COPYBOOK FOR THE FULL LAYOUT.
011100 FD  PATIENTS
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 600 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS PATIENT-REC-DATA.
011700 01  PATIENT-REC-DATA PIC X(600).
011800
011900 FD  CONTRAKB
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 120 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS CONTRA-KB-REC-DATA.
012500 01  CONTRA-KB-REC-DATA PIC X(120).
012600
012700 FD  INTERKB
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 160 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS INTERACT-KB-REC-DATA.
013300 01  INTERACT-KB-REC-DATA PIC X(160).
013400
013500****** ALREADY CLASSIFIED / FREQUENCY-PARSED BY RSKBUILD - THIS
013600****** JOB DOES NOT RECLASSIFY A BLANK SEVERITY OR A ZERO
013700****** FREQUENCY, IT JUST DEFAULTS AN UNPARSED FREQUENCY TO
013800****** 0.01000 AT SCORING TIME (SEE 522-/524-).
013900 FD  SIDEFXWK
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 70 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS SIDEFX-WK-REC-DATA.
014500 01  SIDEFX-WK-REC-DATA PIC X(70).
014600
014700 FD  ASSESSOUT
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 150 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS ASSESS-OUT-REC-DATA.
015300 01  ASSESS-OUT-REC-DATA PIC X(150).
015400
015500 FD  RISKRPT
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 132 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS RPT-REC.
016100 01  RPT-REC  PIC X(132).
016200
016300 WORKING-STORAGE SECTION.
016400
016500 01  FILE-STATUS-CODES.
016600     05  PATFCODE                PIC X(2).
016700         88 CODE-READ-PAT     VALUE SPACES.
016800         88 NO-MORE-PATIENTS  VALUE "10".
016900     05  CONFCODE                PIC X(2).
017000         88 NO-MORE-CONTRA    VALUE "10".
017100     05  INTFCODE                PIC X(2).
017200         88 NO-MORE-INTERACT  VALUE "10".
017300     05  SEFFCODE                PIC X(2).
017400         88 NO-MORE-SIDEFX    VALUE "10".
017500     05  ASOFCODE                PIC X(2).
017600         88 CODE-WRITE-ASO    VALUE SPACES.
017700     05  RPTFCODE                PIC X(2).
017800         88 CODE-WRITE-RPT    VALUE SPACES.
017900
018000** PHARMACY-MAINTAINED REFERENCE FILE COPYBOOKS
018100 COPY RSKPAT.
018200 COPY RSKCONKB.
018300 COPY RSKINTKB.
018400 COPY RSKSEFKB.
018500 COPY RSKASOUT.
018600
018700 77  WS-RUN-DATE-TEXT            PIC 9(06).
018800 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE-TEXT.
018900     05  WS-RUN-YY               PIC 9(02).
019000     05  WS-RUN-MM               PIC 9(02).
019100     05  WS-RUN-DD               PIC 9(02).
019200
019300******************************************************************
019400* KNOWLEDGE-BASE TABLES - LOADED ONCE AT HOUSEKEEPING, SCANNED    *
019500* FRESH FOR EVERY PATIENT.  SIZED WELL ABOVE THE CURRENT TWO-     *
019600* DRUG FORMULARY ROW COUNTS.                                      *
019700******************************************************************
019800 01  WS-CONTRA-TABLE.
019900     05  WS-CONTRA-ROW OCCURS 150 TIMES INDEXED BY CONTRA-IDX.
020000         10  WS-CONTRA-DRUG-CDE      PIC X(12).
020100         10  WS-CONTRA-ICD10-CODE    PIC X(08).
020200         10  WS-CONTRA-CONDITION-TXT PIC X(30).
020300         10  WS-CONTRA-SEVERITY      PIC X(01).
020400             88  WS-CONTRA-SEV-ABS       VALUE "A".
020500         10  WS-CONTRA-REASON-TXT    PIC X(60).
020600 77  WS-CONTRA-ROW-COUNT             PIC S9(4) COMP VALUE ZERO.
020700
020800 01  WS-INTERACT-TABLE.
020900     05  WS-INTERACT-ROW OCCURS 150 TIMES INDEXED BY INTERACT-IDX.
021000         10  WS-INTERACT-DRUG-CDE    PIC X(12).
021100         10  WS-INTERACT-OTHER-DRUG  PIC X(20).
021200         10  WS-INTERACT-SEVERITY    PIC X(01).
021300             88  WS-INTERACT-SEV-MAJOR    VALUE "J".
021400             88  WS-INTERACT-SEV-MODERATE VALUE "M".
021500         10  WS-INTERACT-CLIN-EFFECT PIC X(40).
021600         10  WS-INTERACT-RECOMMEND   PIC X(40).
021700 77  WS-INTERACT-ROW-COUNT           PIC S9(4) COMP VALUE ZERO.
021800
021900 01  WS-SIDEFX-TABLE.
022000     05  WS-SIDEFX-ROW OCCURS 300 TIMES INDEXED BY SIDEFX-IDX.
022100         10  WS-SIDEFX-DRUG-CDE      PIC X(12).
022200         10  WS-SIDEFX-NAME          PIC X(30).
022300         10  WS-SIDEFX-SEVERITY      PIC X(01).
022400             88  WS-SIDEFX-SEV-SEVERE     VALUE "S".
022500         10  WS-SIDEFX-FREQ-VALUE    PIC 9V9(5).
022600 77  WS-SIDEFX-ROW-COUNT             PIC S9(4) COMP VALUE ZERO.
022700
022800******************************************************************
022900* GENERIC HARD-STOP ALLERGY KEYWORD TABLES (R1)                   *
023000******************************************************************
023100 01  WS-IBU-ALLERGY-LIST.
023200     05  FILLER                  PIC X(20) VALUE "NSAID".
023300     05  FILLER                  PIC X(20) VALUE "IBUPROFEN".
023400     05  FILLER                  PIC X(20) VALUE "ASPIRIN".
023500     05  FILLER                  PIC X(20) VALUE "NAPROXEN".
023600     05  FILLER                  PIC X(20) VALUE "DICLOFENAC".
023700     05  FILLER                  PIC X(20) VALUE "ADVIL".
023800     05  FILLER                  PIC X(20) VALUE "MOTRIN".
023900 01  WS-IBU-ALLERGY-TBL REDEFINES WS-IBU-ALLERGY-LIST.
024000     05  WS-IBU-ALLERGY-WORD     OCCURS 7 TIMES PIC X(20).
024100
024200 01  WS-SAL-ALLERGY-LIST.
024300     05  FILLER                  PIC X(20) VALUE "SALBUTAMOL".
024400     05  FILLER                  PIC X(20) VALUE "ALBUTEROL".
024500     05  FILLER                  PIC X(20) VALUE "BETA-AGONIST".
024600     05  FILLER                  PIC X(20) VALUE "VENTOLIN".
024700     05  FILLER                  PIC X(20) VALUE "PROVENTIL".
024800 01  WS-SAL-ALLERGY-TBL REDEFINES WS-SAL-ALLERGY-LIST.
024900     05  WS-SAL-ALLERGY-WORD     OCCURS 5 TIMES PIC X(20).
025000
025100******************************************************************
025200* PERSONALIZED SIDE-EFFECT KEYWORD TABLES (R5/U2) - ONE POOR-MANS *
025300* TABLE PER RISK CATEGORY, PER DRUG.  MULTIPLIER FOR EACH IS      *
025400* CARRIED AS A SEPARATE 77 SO THE SCORING PARAGRAPHS CAN COMPUTE  *
025500* WITHOUT LOOKING IT UP - SEE THE R5 CHANGE-LOG ENTRIES.          *
025600******************************************************************
025700 01  WS-IBU-GI-LIST.
025800     05  FILLER                  PIC X(20) VALUE "GASTRO".
025900     05  FILLER                  PIC X(20) VALUE "ULCER".
026000     05  FILLER                  PIC X(20) VALUE "BLEEDING".
026100     05  FILLER                  PIC X(20) VALUE "HAEMORRHAGE".
026200     05  FILLER                  PIC X(20) VALUE "HEMORRHAGE".
026300     05  FILLER                  PIC X(20) VALUE "NAUSEA".
026400     05  FILLER                  PIC X(20) VALUE "VOMIT".
026500     05  FILLER                  PIC X(20) VALUE "DYSPEPSIA".
026600 01  WS-IBU-GI-TBL REDEFINES WS-IBU-GI-LIST.
026700     05  WS-IBU-GI-WORD          OCCURS 8 TIMES PIC X(20).
026800 77  WS-IBU-GI-MULT              PIC 9(3)V9(5) VALUE 2.5.
026900
027000 01  WS-IBU-RENAL-LIST.
027100     05  FILLER                  PIC X(20) VALUE "RENAL".
027200     05  FILLER                  PIC X(20) VALUE "KIDNEY".
027300     05  FILLER                  PIC X(20) VALUE "NEPHRO".
027400     05  FILLER                  PIC X(20) VALUE "CREATININE".
027500     05  FILLER                  PIC X(20) VALUE "OLIGURIA".
027600 01  WS-IBU-RENAL-TBL REDEFINES WS-IBU-RENAL-LIST.
027700     05  WS-IBU-RENAL-WORD       OCCURS 5 TIMES PIC X(20).
027800 77  WS-IBU-RENAL-MULT           PIC 9(3)V9(5) VALUE 2.0.
027900
028000 01  WS-IBU-CV-LIST.
028100     05  FILLER                  PIC X(20) VALUE "CARDIAC".
028200     05  FILLER                  PIC X(20) VALUE "HEART".
028300     05  FILLER                  PIC X(20) VALUE "INFARCTION".
028400     05  FILLER                  PIC X(20) VALUE "STROKE".
028500     05  FILLER                  PIC X(20) VALUE "HYPERTENSION".
028600     05  FILLER                  PIC X(20) VALUE "EDEMA".
028700 01  WS-IBU-CV-TBL REDEFINES WS-IBU-CV-LIST.
028800     05  WS-IBU-CV-WORD          OCCURS 6 TIMES PIC X(20).
028900 77  WS-IBU-CV-MULT               PIC 9(3)V9(5) VALUE 1.8.
029000
029100 01  WS-IBU-BLEED-LIST.
029200     05  FILLER                  PIC X(20) VALUE "BLEED".
029300     05  FILLER                  PIC X(20) VALUE "HAEMORRHAGE".
029400     05  FILLER                  PIC X(20) VALUE "HEMORRHAGE".
029500     05  FILLER                  PIC X(20) VALUE "PURPURA".
029600     05  FILLER                  PIC X(20) VALUE "BRUISING".
029700 01  WS-IBU-BLEED-TBL REDEFINES WS-IBU-BLEED-LIST.
029800     05  WS-IBU-BLEED-WORD       OCCURS 5 TIMES PIC X(20).
029900 77  WS-IBU-BLEED-MULT           PIC 9(3)V9(5) VALUE 3.0.
030000
030100 01  WS-SAL-CV-LIST.
030200     05  FILLER                  PIC X(20) VALUE "TACHYCARDIA".
030300     05  FILLER                  PIC X(20) VALUE "PALPITATION".
030400     05  FILLER                  PIC X(20) VALUE "ARRHYTHMIA".
030500     05  FILLER                  PIC X(20) VALUE "CARDIAC".
030600     05  FILLER                  PIC X(20) VALUE "HEART".
030700     05  FILLER                  PIC X(20) VALUE "HYPERTENSION".
030800 01  WS-SAL-CV-TBL REDEFINES WS-SAL-CV-LIST.
030900     05  WS-SAL-CV-WORD          OCCURS 6 TIMES PIC X(20).
031000 77  WS-SAL-CV-MULT               PIC 9(3)V9(5) VALUE 2.0.
031100
031200 01  WS-SAL-METAB-LIST.
031300     05  FILLER                  PIC X(20) VALUE "HYPOKALEMIA".
031400     05  FILLER                  PIC X(20) VALUE "HYPOKALAEMIA".
031500     05  FILLER                  PIC X(20) VALUE "HYPERGLYCEMIA".
031600     05  FILLER                  PIC X(20) VALUE "GLUCOSE".
031700 01  WS-SAL-METAB-TBL REDEFINES WS-SAL-METAB-LIST.
031800     05  WS-SAL-METAB-WORD       OCCURS 4 TIMES PIC X(20).
031900 77  WS-SAL-METAB-MULT            PIC 9(3)V9(5) VALUE 1.8.
032000
032100 01  WS-SAL-NEURO-LIST.
032200     05  FILLER                  PIC X(20) VALUE "TREMOR".
032300     05  FILLER                  PIC X(20) VALUE "HEADACHE".
032400     05  FILLER                  PIC X(20) VALUE "DIZZINESS".
032500     05  FILLER                  PIC X(20) VALUE "ANXIETY".
032600     05  FILLER                  PIC X(20) VALUE "INSOMNIA".
032700     05  FILLER                  PIC X(20) VALUE "SEIZURE".
032800 01  WS-SAL-NEURO-TBL REDEFINES WS-SAL-NEURO-LIST.
032900     05  WS-SAL-NEURO-WORD       OCCURS 6 TIMES PIC X(20).
033000 77  WS-SAL-NEURO-MULT            PIC 9(3)V9(5) VALUE 1.5.
033100
033200 01  WS-SAL-RESP-LIST.
033300     05  FILLER                  PIC X(20) VALUE "BRONCHOSPASM".
033400     05  FILLER                  PIC X(20) VALUE "PARADOXICAL".
033500     05  FILLER                  PIC X(20) VALUE "WHEEZ".
033600 01  WS-SAL-RESP-TBL REDEFINES WS-SAL-RESP-LIST.
033700     05  WS-SAL-RESP-WORD        OCCURS 3 TIMES PIC X(20).
033800 77  WS-SAL-RESP-MULT             PIC 9(3)V9(5) VALUE 2.5.
033900
034000******************************************************************
034100* GENERIC SCAN WORK AREA - REUSED BY 230-FIND-TRIMMED-LENGTH AND  *
034200* BY THE SUBSTRING-COMPARE PARAGRAPHS.                            *
034300******************************************************************
034400 77  WS-SE-NAME-30-WORK           PIC X(30).
034500
034600 01  WS-GENERIC-SCAN-AREA.
034700     05  WS-GENERIC-20-TEXT      PIC X(20).
034800 01  WS-GENERIC-20-CHAR-TBL REDEFINES WS-GENERIC-SCAN-AREA.
034900     05  WS-GENERIC-20-CHAR      OCCURS 20 TIMES PIC X(01).
035000 77  WS-GENERIC-LTH              PIC S9(4) COMP VALUE ZERO.
035100 77  WS-GENERIC-SUB              PIC S9(4) COMP VALUE ZERO.
035200 77  WS-MED-LTH                  PIC S9(4) COMP VALUE ZERO.
035300 77  WS-OTHERDRUG-LTH            PIC S9(4) COMP VALUE ZERO.
035400 77  WS-SUB-TALLY                PIC S9(4) COMP VALUE ZERO.
035500
035600******************************************************************
035700* PER-PATIENT WORKING ASSESSMENT FIELDS - RE-INITIALIZED IN       *
035800* 205-INIT-PATIENT-WORK FOR EVERY RECORD READ.                    *
035900******************************************************************
036000 01  WS-ASSESS-WORK.
036100     05  WS-RISK-SCORE           PIC S9(5) COMP.
036200     05  WS-SCORE-CONTRA         PIC S9(5) COMP.
036300     05  WS-SCORE-INTERACT       PIC S9(5) COMP.
036400     05  WS-SCORE-DEMOG          PIC S9(5) COMP.
036500     05  WS-SCORE-CONDITION      PIC S9(5) COMP.
036600     05  WS-HARD-STOP-SW         PIC X(01).
036700         88  WS-HARD-STOP-FOUND      VALUE "Y".
036800     05  WS-HARD-STOP-COUNT      PIC S9(4) COMP.
036900     05  WS-WARNING-COUNT        PIC S9(4) COMP.
037000     05  WS-CAUTION-COUNT        PIC S9(4) COMP.
037100     05  WS-RISK-LEVEL           PIC X(15).
037200     05  WS-CAN-TAKE             PIC X(01).
037300         88  WS-CAN-TAKE-YES         VALUE "Y".
037400     05  WS-DOSE-TEXT            PIC X(40).
037500     05  WS-DURATION-TEXT        PIC X(40).
037600
037700 01  WS-HARDSTOP-TBL.
037800     05  WS-HARDSTOP-REASON OCCURS 5 TIMES PIC X(60)
037900                                    INDEXED BY HS-IDX.
038000 77  WS-HARDSTOP-TXT-COUNT       PIC S9(4) COMP VALUE ZERO.
038100
038200 01  WS-WARNING-TBL.
038300     05  WS-WARNING-TEXT    OCCURS 10 TIMES PIC X(60)
038400                                    INDEXED BY WARN-IDX.
038500 77  WS-WARNING-TXT-COUNT        PIC S9(4) COMP VALUE ZERO.
038600
038700 01  WS-MONITOR-TBL.
038800     05  WS-MONITOR-ACTION  OCCURS 10 TIMES PIC X(40)
038900                                    INDEXED BY MON-IDX.
039000 77  WS-MONITOR-COUNT             PIC S9(4) COMP VALUE ZERO.
039100 77  WS-MONITOR-DUP-SW            PIC X(01) VALUE "N".
039200     88  WS-MONITOR-IS-DUP            VALUE "Y".
039300 77  WS-MONITOR-ACTION-PARM       PIC X(40).
039400
039500 01  WS-ALT-TBL.
039600     05  WS-ALT-TEXT        OCCURS 5 TIMES PIC X(40)
039700                                    INDEXED BY ALT-IDX.
039800 77  WS-ALT-COUNT                 PIC S9(4) COMP VALUE ZERO.
039900
040000******************************************************************
040100* RISK-FACTOR SET FOR THE PERSONALIZED SIDE-EFFECT PASS (R5)      *
040200******************************************************************
040300 01  WS-RISK-FACTOR-SET.
040400     05  WS-RF-GI-SW              PIC X(01) VALUE "N".
040500         88  WS-RF-GI                 VALUE "Y".
040600     05  WS-RF-RENAL-SW           PIC X(01) VALUE "N".
040700         88  WS-RF-RENAL               VALUE "Y".
040800     05  WS-RF-CV-SW              PIC X(01) VALUE "N".
040900         88  WS-RF-CV                  VALUE "Y".
041000     05  WS-RF-BLEEDING-SW        PIC X(01) VALUE "N".
041100         88  WS-RF-BLEEDING            VALUE "Y".
041200     05  WS-RF-METABOLIC-SW       PIC X(01) VALUE "N".
041300         88  WS-RF-METABOLIC           VALUE "Y".
041400
041500 01  WS-CAND-TABLE.
041600     05  WS-CAND-ROW OCCURS 50 TIMES INDEXED BY CAND-IDX.
041700         10  WS-CAND-NAME            PIC X(30).
041800         10  WS-CAND-FREQ            PIC 9V9(5).
041900         10  WS-CAND-MULT            PIC 9(3)V9(5).
042000         10  WS-CAND-ORIG-ORDER      PIC S9(4) COMP.
042100         10  WS-CAND-USED-SW         PIC X(01) VALUE "N".
042200             88  WS-CAND-USED            VALUE "Y".
042300 77  WS-CAND-COUNT                   PIC S9(4) COMP VALUE ZERO.
042400
042500 01  WS-TOP-TABLE.
042600     05  WS-TOP-ROW OCCURS 10 TIMES INDEXED BY TOP-IDX.
042700         10  WS-TOP-NAME             PIC X(30).
042800         10  WS-TOP-FREQ             PIC 9V9(5).
042900         10  WS-TOP-MULT             PIC 9(3)V9(5).
043000 77  WS-TOP-COUNT                    PIC S9(4) COMP VALUE ZERO.
043100
043200 01  WS-SCORE-WORK.
043300     05  WS-MULTIPLIER            PIC 9(3)V9(5) COMP-3.
043400     05  WS-BASE-FREQ             PIC 9V9(5) COMP-3.
043500     05  WS-PERSONAL-FREQ         PIC 9V9(5) COMP-3.
043600     05  WS-BEST-FREQ             PIC 9V9(5) COMP-3.
043700     05  WS-BEST-SUB              PIC S9(4) COMP.
043800     05  WS-OUT-SUB               PIC S9(4) COMP.
043900     05  WS-SCAN-SUB              PIC S9(4) COMP.
044000
044100******************************************************************
044200* REPORT-LINE WORK AREA AND EDITED FIELDS                        *
044300******************************************************************
044400 01  WS-PRINT-LINE                PIC X(132).
044500 77  WS-AGE-EDIT                  PIC ZZ9.
044600 77  WS-SCORE-EDIT                PIC ZZ9.
044700 77  WS-PCT-RAW                   PIC 9(3)V9(1) COMP-3.
044800 77  WS-PCT-EDIT                  PIC ZZ9.9.
044900 77  WS-MULT-EDIT                 PIC Z9.9.
045000 77  WS-LINE-SUB                  PIC S9(4) COMP.
045100
045200 01  COUNTERS-AND-ACCUMULATORS.
045300     05  RECORDS-READ-PAT         PIC S9(7) COMP VALUE ZERO.
045400     05  ASSESS-WRITTEN           PIC S9(7) COMP VALUE ZERO.
045500     05  COUNT-SAFE               PIC S9(7) COMP VALUE ZERO.
045600     05  COUNT-CAUTION            PIC S9(7) COMP VALUE ZERO.
045700     05  COUNT-WARNING            PIC S9(7) COMP VALUE ZERO.
045800     05  COUNT-DANGER             PIC S9(7) COMP VALUE ZERO.
045900     05  COUNT-CONTRA             PIC S9(7) COMP VALUE ZERO.
046000     05  COUNT-CANNOT-TAKE        PIC S9(7) COMP VALUE ZERO.
046100
046200 01  MISC-WS-FLDS.
046300     05  PARA-NAME                PIC X(30).
046400     05  ZERO-VAL                 PIC 9(01) VALUE ZERO.
046500     05  ONE-VAL                  PIC 9(01) VALUE 1.
046600
046700 COPY RSKABEND.
046800
046900 PROCEDURE DIVISION.
047000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
047100     PERFORM 100-MAINLINE THRU 100-EXIT
047200         UNTIL NO-MORE-PATIENTS.
047300     PERFORM 999-CLEANUP THRU 999-EXIT.
047400     MOVE +0 TO RETURN-CODE.
047500     GOBACK.
047600
047700******************************************************************
047800* 000-HOUSEKEEPING - OPENS FILES, LOADS THE THREE KB TABLES,      *
047900* PRIMES THE FIRST PATIENT READ.                                  *
048000******************************************************************
048100 000-HOUSEKEEPING.
048200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
048300     DISPLAY "******** BEGIN JOB RSKASSES ********".
048400     ACCEPT WS-RUN-DATE-TEXT FROM DATE.
048500     OPEN INPUT  PATIENTS, CONTRAKB, INTERKB, SIDEFXWK.
048600     OPEN OUTPUT ASSESSOUT, RISKRPT, SYSOUT.
048700
048800     READ CONTRAKB INTO CONTRA-KB-REC
048900         AT END MOVE "10" TO CONFCODE
049000     END-READ.
049100     PERFORM 050-LOAD-CONTRA-TBL THRU 050-EXIT
049200         UNTIL NO-MORE-CONTRA.
049300
049400     READ INTERKB INTO INTERACT-KB-REC
049500         AT END MOVE "10" TO INTFCODE
049600     END-READ.
049700     PERFORM 060-LOAD-INTERACT-TBL THRU 060-EXIT
049800         UNTIL NO-MORE-INTERACT.
049900
050000     READ SIDEFXWK INTO SIDEFX-KB-REC
050100         AT END MOVE "10" TO SEFFCODE
050200     END-READ.
050300     PERFORM 070-LOAD-SIDEFX-TBL THRU 070-EXIT
050400         UNTIL NO-MORE-SIDEFX.
050500
050600     READ PATIENTS INTO INPATIENT-PROFILE-REC
050700         AT END MOVE "10" TO PATFCODE
050800         GO TO 000-EXIT
050900     END-READ.
051000     ADD +1 TO RECORDS-READ-PAT.
051100
051200     IF WS-CONTRA-ROW-COUNT = ZERO OR WS-INTERACT-ROW-COUNT = ZERO
051300                                  OR WS-SIDEFX-ROW-COUNT = ZERO
051400         MOVE "** EMPTY OR MISSING KNOWLEDGE-BASE TABLE"
051500                               TO ABEND-REASON
051600         GO TO 1000-ABEND-RTN.
051700 000-EXIT.
051800     EXIT.
051900
052000 050-LOAD-CONTRA-TBL.
052100     ADD +1 TO WS-CONTRA-ROW-COUNT.
052200     SET CONTRA-IDX TO WS-CONTRA-ROW-COUNT.
052300     MOVE CONKB-DRUG-CDE       TO WS-CONTRA-DRUG-CDE (CONTRA-IDX).
052400     MOVE CONKB-ICD10-CODE     TO
052500                            WS-CONTRA-ICD10-CODE (CONTRA-IDX).
052600     MOVE CONKB-CONDITION-TEXT TO
052700                            WS-CONTRA-CONDITION-TXT (CONTRA-IDX).
052800     MOVE CONKB-SEVERITY       TO WS-CONTRA-SEVERITY (CONTRA-IDX).
052900     MOVE CONKB-REASON-TEXT    TO WS-CONTRA-REASON-TXT (CONTRA-IDX).
053000     READ CONTRAKB INTO CONTRA-KB-REC
053100         AT END MOVE "10" TO CONFCODE
053200     END-READ.
053300 050-EXIT.
053400     EXIT.
053500
053600 060-LOAD-INTERACT-TBL.
053700     ADD +1 TO WS-INTERACT-ROW-COUNT.
053800     SET INTERACT-IDX TO WS-INTERACT-ROW-COUNT.
053900     MOVE INTKB-DRUG-CDE         TO
054000                        WS-INTERACT-DRUG-CDE (INTERACT-IDX).
054100     MOVE INTKB-INTERACTING-DRUG TO
054200                        WS-INTERACT-OTHER-DRUG (INTERACT-IDX).
054300     MOVE INTKB-SEVERITY         TO
054400                        WS-INTERACT-SEVERITY (INTERACT-IDX).
054500     MOVE INTKB-CLINICAL-EFFECT  TO
054600                        WS-INTERACT-CLIN-EFFECT (INTERACT-IDX).
054700     MOVE INTKB-RECOMMENDATION   TO
054800                        WS-INTERACT-RECOMMEND (INTERACT-IDX).
054900     READ INTERKB INTO INTERACT-KB-REC
055000         AT END MOVE "10" TO INTFCODE
055100     END-READ.
055200 060-EXIT.
055300     EXIT.
055400
055500 070-LOAD-SIDEFX-TBL.
055600     ADD +1 TO WS-SIDEFX-ROW-COUNT.
055700     SET SIDEFX-IDX TO WS-SIDEFX-ROW-COUNT.
055800     MOVE SEFKB-DRUG-CDE   TO WS-SIDEFX-DRUG-CDE (SIDEFX-IDX).
055900     MOVE SEFKB-SE-NAME    TO WS-SIDEFX-NAME (SIDEFX-IDX).
056000     MOVE SEFKB-SEVERITY   TO WS-SIDEFX-SEVERITY (SIDEFX-IDX).
056100     MOVE SEFKB-FREQ-VALUE TO WS-SIDEFX-FREQ-VALUE (SIDEFX-IDX).
056200     READ SIDEFXWK INTO SIDEFX-KB-REC
056300         AT END MOVE "10" TO SEFFCODE
056400     END-READ.
056500 070-EXIT.
056600     EXIT.
056700
056800******************************************************************
056900* 100-MAINLINE - ASSESS ONE PATIENT, WRITE ITS OUTPUTS, READ THE  *
057000* NEXT PATIENT RECORD.                                            *
057100******************************************************************
057200 100-MAINLINE.
057300     MOVE "100-MAINLINE" TO PARA-NAME.
057400     PERFORM 200-ASSESS-PATIENT THRU 200-EXIT.
057500     PERFORM 600-WRITE-ASSESS-OUT THRU 600-EXIT.
057600     PERFORM 700-WRITE-REPORT-BLOCK THRU 700-EXIT.
057700
057800     READ PATIENTS INTO INPATIENT-PROFILE-REC
057900         AT END MOVE "10" TO PATFCODE
058000         GO TO 100-EXIT
058100     END-READ.
058200     ADD +1 TO RECORDS-READ-PAT.
058300 100-EXIT.
058400     EXIT.
058500
058600******************************************************************
058700* 200-ASSESS-PATIENT - RUNS THE FIVE-PHASE SCORING PIPELINE (U1). *
058800******************************************************************
058900 200-ASSESS-PATIENT.
059000     MOVE "200-ASSESS-PATIENT" TO PARA-NAME.
059100     PERFORM 205-INIT-PATIENT-WORK THRU 205-EXIT.
059200     PERFORM 210-PHASE1-HARDSTOPS THRU 210-EXIT.
059300     PERFORM 220-PHASE2-INTERACTIONS THRU 220-EXIT.
059400     PERFORM 240-PHASE3-DEMOGRAPHICS THRU 240-EXIT.
059500     PERFORM 500-PERSONALIZE-SIDE-FX THRU 500-EXIT.
059600     PERFORM 260-PHASE5-CLASSIFY THRU 260-EXIT.
059700 200-EXIT.
059800     EXIT.
059900
060000 205-INIT-PATIENT-WORK.
060100     INITIALIZE WS-ASSESS-WORK, WS-HARDSTOP-TBL, WS-WARNING-TBL,
060200                WS-MONITOR-TBL, WS-ALT-TBL, WS-RISK-FACTOR-SET,
060300                WS-CAND-TABLE, WS-TOP-TABLE.
060400     MOVE ZERO TO WS-RISK-SCORE, WS-SCORE-CONTRA,
060500                  WS-SCORE-INTERACT, WS-SCORE-DEMOG,
060600                  WS-SCORE-CONDITION, WS-HARD-STOP-COUNT,
060700                  WS-WARNING-COUNT, WS-CAUTION-COUNT,
060800                  WS-HARDSTOP-TXT-COUNT, WS-WARNING-TXT-COUNT,
060900                  WS-MONITOR-COUNT, WS-ALT-COUNT, WS-CAND-COUNT,
061000                  WS-TOP-COUNT.
061100     MOVE "N" TO WS-HARD-STOP-SW.
061200     MOVE "Y" TO WS-CAN-TAKE.
061300 205-EXIT.
061400     EXIT.
061500
061600******************************************************************
061700* 210-PHASE1-HARDSTOPS (R1) - ALLERGY / ABSOLUTE CONTRAINDICATION *
061800* CHECKS COMMON TO BOTH DRUGS, THEN THE PER-DRUG HARD STOPS.      *
061900******************************************************************
062000 210-PHASE1-HARDSTOPS.
062100     MOVE "210-PHASE1-HARDSTOPS" TO PARA-NAME.
062200     PERFORM 212-CHECK-ALLERGY-HARDSTOP THRU 212-EXIT
062300         VARYING ALGY-IDX FROM 1 BY 1
062400         UNTIL ALGY-IDX > PROFILE-ALLERGY-COUNT.
062500
062600     PERFORM 214-CHECK-CONTRA-HARDSTOP THRU 214-EXIT
062700         VARYING COND-IDX FROM 1 BY 1
062800         UNTIL COND-IDX > PROFILE-COND-COUNT.
062900
063000     IF PROFILE-DRUG-IBUPROFEN
063100         PERFORM 216-IBUPROFEN-HARDSTOPS THRU 216-EXIT
063200     ELSE
063300         IF PROFILE-DRUG-SALBUTAMOL
063400             PERFORM 218-SALBUTAMOL-HARDSTOPS THRU 218-EXIT.
063500 210-EXIT.
063600     EXIT.
063700
063800 212-CHECK-ALLERGY-HARDSTOP.
063900     IF PROFILE-ALLERGY-TXT (ALGY-IDX) = SPACES
064000         GO TO 212-EXIT.
064100     MOVE ZERO TO WS-SUB-TALLY.
064200     IF PROFILE-DRUG-IBUPROFEN
064300         PERFORM 213-SCAN-IBU-ALLERGY THRU 213-EXIT
064400             VARYING WS-GENERIC-SUB FROM 1 BY 1
064500             UNTIL WS-GENERIC-SUB > 7 OR WS-SUB-TALLY > ZERO
064600     ELSE
064700         IF PROFILE-DRUG-SALBUTAMOL
064800             PERFORM 213-SCAN-SAL-ALLERGY THRU 213-SAL-EXIT
064900                 VARYING WS-GENERIC-SUB FROM 1 BY 1
065000                 UNTIL WS-GENERIC-SUB > 5 OR WS-SUB-TALLY > ZERO.
065100
065200     IF WS-SUB-TALLY > ZERO
065300         MOVE "Y" TO WS-HARD-STOP-SW
065400         MOVE "N" TO WS-CAN-TAKE
065500         MOVE 100 TO WS-SCORE-CONTRA
065600         ADD +1 TO WS-HARD-STOP-COUNT
065700         ADD +1 TO WS-HARDSTOP-TXT-COUNT
065800         SET HS-IDX TO WS-HARDSTOP-TXT-COUNT
065900         STRING "ALLERGY TO " DELIMITED BY SIZE
066000                PROFILE-ALLERGY-TXT (ALGY-IDX) DELIMITED BY SPACE
066100                " CONFLICTS WITH REQUESTED DRUG"
066200                               DELIMITED BY SIZE
066300                INTO WS-HARDSTOP-REASON (HS-IDX).
066400 212-EXIT.
066500     EXIT.
066600
066700 213-SCAN-IBU-ALLERGY.
066800     INSPECT PROFILE-ALLERGY-TXT (ALGY-IDX) TALLYING WS-SUB-TALLY
066900         FOR ALL WS-IBU-ALLERGY-WORD (WS-GENERIC-SUB).
067000 213-EXIT.
067100     EXIT.
067200
067300 213-SCAN-SAL-ALLERGY.
067400     INSPECT PROFILE-ALLERGY-TXT (ALGY-IDX) TALLYING WS-SUB-TALLY
067500         FOR ALL WS-SAL-ALLERGY-WORD (WS-GENERIC-SUB).
067600 213-SAL-EXIT.
067700     EXIT.
067800
067900******************************************************************
068000* 214-CHECK-CONTRA-HARDSTOP - MATCHES ONE PATIENT CONDITION       *
068100* AGAINST THE CONTRAINDICATION TABLE ON ICD-10 CODE OR CONDITION  *
068200* TEXT.  SEVERITY A = HARD STOP, SEVERITY R = WARNING (+25/+25).  *
068300******************************************************************
068400 214-CHECK-CONTRA-HARDSTOP.
068500     IF PROFILE-CONDITION-TXT (COND-IDX) = SPACES
068600         GO TO 214-EXIT.
068700     PERFORM 215-SCAN-CONTRA-TBL THRU 215-EXIT
068800         VARYING CONTRA-IDX FROM 1 BY 1
068900         UNTIL CONTRA-IDX > WS-CONTRA-ROW-COUNT.
069000 214-EXIT.
069100     EXIT.
069200
069300 215-SCAN-CONTRA-TBL.
069400     IF WS-CONTRA-DRUG-CDE (CONTRA-IDX) NOT =
069500                                    PROFILE-DRUG-REQUESTED
069600         GO TO 215-EXIT.
069700     IF PROFILE-CONDITION-TXT (COND-IDX) NOT =
069800                             WS-CONTRA-ICD10-CODE (CONTRA-IDX)
069900        AND PROFILE-CONDITION-TXT (COND-IDX) NOT =
070000                             WS-CONTRA-CONDITION-TXT (CONTRA-IDX)
070100         GO TO 215-EXIT.
070200
070300     IF WS-CONTRA-SEV-ABS (CONTRA-IDX)
070400         MOVE "Y" TO WS-HARD-STOP-SW
070500         MOVE "N" TO WS-CAN-TAKE
070600         MOVE 100 TO WS-SCORE-CONTRA
070700         ADD +1 TO WS-HARD-STOP-COUNT
070800         ADD +1 TO WS-HARDSTOP-TXT-COUNT
070900         SET HS-IDX TO WS-HARDSTOP-TXT-COUNT
071000         MOVE WS-CONTRA-REASON-TXT (CONTRA-IDX)
071100                             TO WS-HARDSTOP-REASON (HS-IDX)
071200     ELSE
071300         ADD +25 TO WS-RISK-SCORE, WS-SCORE-CONDITION
071400         ADD +1 TO WS-WARNING-COUNT
071500         ADD +1 TO WS-WARNING-TXT-COUNT
071600         SET WARN-IDX TO WS-WARNING-TXT-COUNT
071700         STRING "RELATIVE CONTRAINDICATION: " DELIMITED BY SIZE
071800                WS-CONTRA-REASON-TXT (CONTRA-IDX)
071900                               DELIMITED BY SIZE
072000                INTO WS-WARNING-TEXT (WARN-IDX).
072100 215-EXIT.
072200     EXIT.
072300
072400******************************************************************
072500* 216-IBUPROFEN-HARDSTOPS - THIRD-TRIMESTER PREGNANCY AND SEVERE  *
072600* RENAL IMPAIRMENT.                                               *
072700******************************************************************
072800 216-IBUPROFEN-HARDSTOPS.
072900     IF PROFILE-IS-PREGNANT AND PROFILE-TRIMESTER = 3
073000         MOVE "Y" TO WS-HARD-STOP-SW
073100         MOVE "N" TO WS-CAN-TAKE
073200         MOVE 100 TO WS-SCORE-CONTRA
073300         ADD +1 TO WS-HARD-STOP-COUNT
073400         ADD +1 TO WS-HARDSTOP-TXT-COUNT
073500         SET HS-IDX TO WS-HARDSTOP-TXT-COUNT
073600         MOVE "THIRD-TRIMESTER PREGNANCY"
073700                             TO WS-HARDSTOP-REASON (HS-IDX).
073800
073900     IF NOT PROFILE-EGFR-NOT-SUPPLIED AND PROFILE-EGFR-VALUE < 30
074000         MOVE "Y" TO WS-HARD-STOP-SW
074100         MOVE "N" TO WS-CAN-TAKE
074200         MOVE 100 TO WS-SCORE-CONTRA
074300         ADD +1 TO WS-HARD-STOP-COUNT
074400         ADD +1 TO WS-HARDSTOP-TXT-COUNT
074500         SET HS-IDX TO WS-HARDSTOP-TXT-COUNT
074600         MOVE "SEVERE RENAL IMPAIRMENT"
074700                             TO WS-HARDSTOP-REASON (HS-IDX).
074800 216-EXIT.
074900     EXIT.
075000
075100******************************************************************
075200* 218-SALBUTAMOL-HARDSTOPS - ARRHYTHMIA HISTORY PLUS A            *
075300* TACHYARRHYTHMIA CONDITION.                                      *
075400******************************************************************
075500 218-SALBUTAMOL-HARDSTOPS.
075600     IF NOT PROFILE-HIST-ARRHYTHMIA
075700         GO TO 218-EXIT.
075800     PERFORM 219-SCAN-TACHYARR THRU 219-EXIT
075900         VARYING COND-IDX FROM 1 BY 1
076000         UNTIL COND-IDX > PROFILE-COND-COUNT
076100               OR WS-HARD-STOP-FOUND.
076200 218-EXIT.
076300     EXIT.
076400
076500 219-SCAN-TACHYARR.
076600     MOVE ZERO TO WS-SUB-TALLY.
076700     INSPECT PROFILE-CONDITION-TXT (COND-IDX) TALLYING
076800         WS-SUB-TALLY FOR ALL "TACHYARRHYTHMIA".
076900     IF WS-SUB-TALLY > ZERO
077000         MOVE "Y" TO WS-HARD-STOP-SW
077100         MOVE "N" TO WS-CAN-TAKE
077200         MOVE 100 TO WS-SCORE-CONTRA
077300         ADD +1 TO WS-HARD-STOP-COUNT
077400         ADD +1 TO WS-HARDSTOP-TXT-COUNT
077500         SET HS-IDX TO WS-HARDSTOP-TXT-COUNT
077600         MOVE "ARRHYTHMIA HISTORY WITH TACHYARRHYTHMIA"
077700                             TO WS-HARDSTOP-REASON (HS-IDX).
077800 219-EXIT.
077900     EXIT.
078000
078100******************************************************************
078200* 220-PHASE2-INTERACTIONS (R2) - ONE LOOKUP PER PATIENT           *
078300* MEDICATION, AT MOST ONE MATCHED INTERACTION EACH.               *
078400******************************************************************
078500 220-PHASE2-INTERACTIONS.
078600     MOVE "220-PHASE2-INTERACTIONS" TO PARA-NAME.
078700     PERFORM 222-PROCESS-ONE-MEDICATION THRU 222-EXIT
078800         VARYING MED-IDX FROM 1 BY 1
078900         UNTIL MED-IDX > PROFILE-MED-COUNT.
079000 220-EXIT.
079100     EXIT.
079200
079300 222-PROCESS-ONE-MEDICATION.
079400     IF PROFILE-MEDICATION-NAME (MED-IDX) = SPACES
079500         GO TO 222-EXIT.
079600     MOVE ZERO TO WS-SUB-TALLY.
079700     SET WS-BEST-SUB TO ZERO.
079800
079900     PERFORM 223-EXACT-MATCH-SCAN THRU 223-EXIT
080000         VARYING INTERACT-IDX FROM 1 BY 1
080100         UNTIL INTERACT-IDX > WS-INTERACT-ROW-COUNT
080200               OR WS-SUB-TALLY > ZERO.
080300
080400     IF WS-SUB-TALLY = ZERO
080500         PERFORM 224-SUBSTRING-MATCH-SCAN THRU 224-EXIT
080600             VARYING INTERACT-IDX FROM 1 BY 1
080700             UNTIL INTERACT-IDX > WS-INTERACT-ROW-COUNT
080800                   OR WS-SUB-TALLY > ZERO.
080900
081000     IF WS-SUB-TALLY > ZERO
081100         PERFORM 226-SCORE-INTERACTION-ROW THRU 226-EXIT.
081200 222-EXIT.
081300     EXIT.
081400
081500 223-EXACT-MATCH-SCAN.
081600     IF WS-INTERACT-DRUG-CDE (INTERACT-IDX) NOT =
081700                                    PROFILE-DRUG-REQUESTED
081800         GO TO 223-EXIT.
081900     IF PROFILE-MEDICATION-NAME (MED-IDX) =
082000                            WS-INTERACT-OTHER-DRUG (INTERACT-IDX)
082100         MOVE 1 TO WS-SUB-TALLY
082200         SET WS-BEST-SUB TO INTERACT-IDX.
082300 223-EXIT.
082400     EXIT.
082500
082600 224-SUBSTRING-MATCH-SCAN.
082700     IF WS-INTERACT-DRUG-CDE (INTERACT-IDX) NOT =
082800                                    PROFILE-DRUG-REQUESTED
082900         GO TO 224-EXIT.
083000
083100     MOVE PROFILE-MEDICATION-NAME (MED-IDX)
083200                              TO WS-GENERIC-20-TEXT.
083300     PERFORM 230-FIND-TRIMMED-LENGTH THRU 230-EXIT.
083400     MOVE WS-GENERIC-LTH TO WS-MED-LTH.
083500
083600     MOVE WS-INTERACT-OTHER-DRUG (INTERACT-IDX)
083700                              TO WS-GENERIC-20-TEXT.
083800     PERFORM 230-FIND-TRIMMED-LENGTH THRU 230-EXIT.
083900     MOVE WS-GENERIC-LTH TO WS-OTHERDRUG-LTH.
084000
084100     IF WS-MED-LTH = ZERO OR WS-OTHERDRUG-LTH = ZERO
084200         GO TO 224-EXIT.
084300
084400     MOVE ZERO TO WS-SUB-TALLY.
084500     INSPECT PROFILE-MEDICATION-NAME (MED-IDX)
084600             (1 : WS-MED-LTH)
084700         TALLYING WS-SUB-TALLY FOR ALL
084800             WS-INTERACT-OTHER-DRUG (INTERACT-IDX)
084900             (1 : WS-OTHERDRUG-LTH).
085000     IF WS-SUB-TALLY = ZERO
085100         INSPECT WS-INTERACT-OTHER-DRUG (INTERACT-IDX)
085200                 (1 : WS-OTHERDRUG-LTH)
085300             TALLYING WS-SUB-TALLY FOR ALL
085400                 PROFILE-MEDICATION-NAME (MED-IDX)
085500                 (1 : WS-MED-LTH).
085600
085700     IF WS-SUB-TALLY > ZERO
085800         SET WS-BEST-SUB TO INTERACT-IDX.
085900 224-EXIT.
086000     EXIT.
086100
086200******************************************************************
086300* 230-FIND-TRIMMED-LENGTH - LENGTH OF THE NON-SPACE CONTENT IN    *
086400* WS-GENERIC-20-TEXT, LEFT-JUSTIFIED SPACE-PADDED FIELDS ONLY.    *
086500******************************************************************
086600 230-FIND-TRIMMED-LENGTH.
086700     MOVE 20 TO WS-GENERIC-SUB.
086800     PERFORM 235-BACK-SCAN THRU 235-EXIT
086900         UNTIL WS-GENERIC-SUB < 1
087000               OR WS-GENERIC-20-CHAR (WS-GENERIC-SUB) NOT = SPACE.
087100     MOVE WS-GENERIC-SUB TO WS-GENERIC-LTH.
087200 230-EXIT.
087300     EXIT.
087400
087500 235-BACK-SCAN.
087600     SUBTRACT 1 FROM WS-GENERIC-SUB.
087700 235-EXIT.
087800     EXIT.
087900
088000******************************************************************
088100* 226-SCORE-INTERACTION-ROW - APPLIES THE SEVERITY EFFECT FOR THE *
088200* MATCHED ROW AT WS-BEST-SUB.                                     *
088300******************************************************************
088400 226-SCORE-INTERACTION-ROW.
088500     SET INTERACT-IDX TO WS-BEST-SUB.
088600     IF WS-INTERACT-SEV-MAJOR (INTERACT-IDX)
088700         ADD +30 TO WS-RISK-SCORE, WS-SCORE-INTERACT
088800         ADD +1 TO WS-WARNING-COUNT
088900         ADD +1 TO WS-WARNING-TXT-COUNT
089000         SET WARN-IDX TO WS-WARNING-TXT-COUNT
089100         STRING "MAJOR INTERACTION WITH "
089200                                  DELIMITED BY SIZE
089300                PROFILE-MEDICATION-NAME (MED-IDX)
089400                                  DELIMITED BY SPACE
089500                ": " WS-INTERACT-CLIN-EFFECT (INTERACT-IDX)
089600                                  DELIMITED BY SIZE
089700                INTO WS-WARNING-TEXT (WARN-IDX)
089800         PERFORM 228-DERIVE-INTERACT-MONITORING THRU 228-EXIT
089900     ELSE
090000         IF WS-INTERACT-SEV-MODERATE (INTERACT-IDX)
090100             ADD +15 TO WS-RISK-SCORE, WS-SCORE-INTERACT
090200             ADD +1 TO WS-CAUTION-COUNT
090300             ADD +1 TO WS-WARNING-TXT-COUNT
090400             SET WARN-IDX TO WS-WARNING-TXT-COUNT
090500             STRING "MODERATE INTERACTION WITH "
090600                                  DELIMITED BY SIZE
090700                    PROFILE-MEDICATION-NAME (MED-IDX)
090800                                  DELIMITED BY SPACE
090900                    ": " WS-INTERACT-CLIN-EFFECT (INTERACT-IDX)
091000                                  DELIMITED BY SIZE
091100                    INTO WS-WARNING-TEXT (WARN-IDX).
091200 226-EXIT.
091300     EXIT.
091400
091500******************************************************************
091600* 228-DERIVE-INTERACT-MONITORING - KEYWORD SCAN OF THE MATCHED    *
091700* ROW'S CLINICAL-EFFECT TEXT.                                     *
091800******************************************************************
091900 228-DERIVE-INTERACT-MONITORING.
092000     MOVE ZERO TO WS-SUB-TALLY.
092100     INSPECT WS-INTERACT-CLIN-EFFECT (INTERACT-IDX)
092200         TALLYING WS-SUB-TALLY FOR ALL "BLEEDING".
092300     IF WS-SUB-TALLY > ZERO
092400         MOVE "MONITOR FOR BLEEDING" TO WS-MONITOR-ACTION-PARM
092500         PERFORM 229-ADD-MONITOR-ACTION THRU 229-ADD-EXIT.
092600
092700     MOVE ZERO TO WS-SUB-TALLY.
092800     INSPECT WS-INTERACT-CLIN-EFFECT (INTERACT-IDX)
092900         TALLYING WS-SUB-TALLY FOR ALL "RENAL".
093000     IF WS-SUB-TALLY > ZERO
093100         MOVE "MONITOR RENAL FUNCTION" TO WS-MONITOR-ACTION-PARM
093200         PERFORM 229-ADD-MONITOR-ACTION THRU 229-ADD-EXIT.
093300
093400     MOVE ZERO TO WS-SUB-TALLY.
093500     INSPECT WS-INTERACT-CLIN-EFFECT (INTERACT-IDX)
093600         TALLYING WS-SUB-TALLY FOR ALL "POTASSIUM".
093700     IF WS-SUB-TALLY = ZERO
093800         INSPECT WS-INTERACT-CLIN-EFFECT (INTERACT-IDX)
093900             TALLYING WS-SUB-TALLY FOR ALL "HYPOKALEMIA".
094000     IF WS-SUB-TALLY > ZERO
094100         MOVE "MONITOR POTASSIUM LEVELS" TO WS-MONITOR-ACTION-PARM
094200         PERFORM 229-ADD-MONITOR-ACTION THRU 229-ADD-EXIT.
094300
094400     MOVE ZERO TO WS-SUB-TALLY.
094500     INSPECT WS-INTERACT-CLIN-EFFECT (INTERACT-IDX)
094600         TALLYING WS-SUB-TALLY FOR ALL "ARRHYTHMIA".
094700     IF WS-SUB-TALLY > ZERO
094800         MOVE "MONITOR ECG/HEART RHYTHM" TO WS-MONITOR-ACTION-PARM
094900         PERFORM 229-ADD-MONITOR-ACTION THRU 229-ADD-EXIT.
095000 228-EXIT.
095100     EXIT.
095200
095300******************************************************************
095400* 229-ADD-MONITOR-ACTION - ADDS WS-MONITOR-ACTION-PARM TO THE     *
095500* MONITORING LIST UNLESS IT IS ALREADY THERE (MONITORING IS       *
095600* DEDUPLICATED - SEE THE 091504 CHANGE-LOG ENTRY).                *
095700******************************************************************
095800 229-ADD-MONITOR-ACTION.
095900     MOVE "N" TO WS-MONITOR-DUP-SW.
096000     IF WS-MONITOR-COUNT > ZERO
096100         PERFORM 229-SCAN-FOR-DUP THRU 229-SCAN-EXIT
096200             VARYING MON-IDX FROM 1 BY 1
096300             UNTIL MON-IDX > WS-MONITOR-COUNT
096400                   OR WS-MONITOR-IS-DUP.
096500     IF NOT WS-MONITOR-IS-DUP AND WS-MONITOR-COUNT < 10
096600         ADD +1 TO WS-MONITOR-COUNT
096700         SET MON-IDX TO WS-MONITOR-COUNT
096800         MOVE WS-MONITOR-ACTION-PARM TO
096900                                  WS-MONITOR-ACTION (MON-IDX).
097000 229-ADD-EXIT.
097100     EXIT.
097200
097300 229-SCAN-FOR-DUP.
097400     IF WS-MONITOR-ACTION (MON-IDX) = WS-MONITOR-ACTION-PARM
097500         MOVE "Y" TO WS-MONITOR-DUP-SW.
097600 229-SCAN-EXIT.
097700     EXIT.
097800
097900******************************************************************
098000* 240-PHASE3-DEMOGRAPHICS (R3) - GENERIC AGE RULE, THEN THE       *
098100* PER-DRUG DEMOGRAPHIC AND HISTORY RULES.                        *
098200******************************************************************
098300 240-PHASE3-DEMOGRAPHICS.
098400     MOVE "240-PHASE3-DEMOGRAPHICS" TO PARA-NAME.
098500     IF PROFILE-AGE >= 75
098600         ADD +25 TO WS-RISK-SCORE, WS-SCORE-DEMOG
098700         ADD +1 TO WS-WARNING-COUNT
098800         ADD +1 TO WS-WARNING-TXT-COUNT
098900         SET WARN-IDX TO WS-WARNING-TXT-COUNT
099000         MOVE "AGE: PATIENT IS 75 OR OVER"
099100                             TO WS-WARNING-TEXT (WARN-IDX)
099200     ELSE
099300         IF PROFILE-AGE >= 65
099400             ADD +15 TO WS-RISK-SCORE, WS-SCORE-DEMOG
099500             ADD +1 TO WS-CAUTION-COUNT
099600             ADD +1 TO WS-WARNING-TXT-COUNT
099700             SET WARN-IDX TO WS-WARNING-TXT-COUNT
099800             MOVE "AGE: PATIENT IS 65 OR OVER"
099900                             TO WS-WARNING-TEXT (WARN-IDX).
100000
100100     IF PROFILE-DRUG-IBUPROFEN
100200         PERFORM 244-IBUPROFEN-DEMOGRAPHICS THRU 244-EXIT
100300     ELSE
100400         IF PROFILE-DRUG-SALBUTAMOL
100500             PERFORM 246-SALBUTAMOL-DEMOGRAPHICS THRU 246-EXIT.
100600 240-EXIT.
100700     EXIT.
100800
100900******************************************************************
101000* 244-IBUPROFEN-DEMOGRAPHICS                                     *
101100******************************************************************
101200 244-IBUPROFEN-DEMOGRAPHICS.
101300     IF PROFILE-IS-PREGNANT AND
101400                 (PROFILE-TRIMESTER = 1 OR PROFILE-TRIMESTER = 2)
101500         ADD +20 TO WS-RISK-SCORE, WS-SCORE-DEMOG
101600         ADD +1 TO WS-WARNING-COUNT
101700         ADD +1 TO WS-WARNING-TXT-COUNT
101800         SET WARN-IDX TO WS-WARNING-TXT-COUNT
101900         MOVE "PREGNANCY: FIRST OR SECOND TRIMESTER"
102000                             TO WS-WARNING-TEXT (WARN-IDX).
102100
102200     IF PROFILE-IS-BREASTFEEDING
102300         ADD +5 TO WS-RISK-SCORE
102400         ADD +1 TO WS-CAUTION-COUNT
102500         ADD +1 TO WS-WARNING-TXT-COUNT
102600         SET WARN-IDX TO WS-WARNING-TXT-COUNT
102700         MOVE "BREASTFEEDING"
102800                             TO WS-WARNING-TEXT (WARN-IDX).
102900
103000     IF NOT PROFILE-EGFR-NOT-SUPPLIED
103100             AND PROFILE-EGFR-VALUE >= 30
103200             AND PROFILE-EGFR-VALUE < 60
103300         ADD +20 TO WS-RISK-SCORE, WS-SCORE-DEMOG
103400         ADD +1 TO WS-WARNING-COUNT
103500         ADD +1 TO WS-WARNING-TXT-COUNT
103600         SET WARN-IDX TO WS-WARNING-TXT-COUNT
103700         MOVE "RENAL: MODERATE IMPAIRMENT (EGFR 30-59)"
103800                             TO WS-WARNING-TEXT (WARN-IDX)
103900         MOVE "MONITOR RENAL FUNCTION" TO WS-MONITOR-ACTION-PARM
104000         PERFORM 229-ADD-MONITOR-ACTION THRU 229-ADD-EXIT.
104100
104200     IF PROFILE-HIST-GI-BLEED
104300         ADD +25 TO WS-RISK-SCORE, WS-SCORE-CONDITION
104400         ADD +1 TO WS-WARNING-COUNT
104500         ADD +1 TO WS-WARNING-TXT-COUNT
104600         SET WARN-IDX TO WS-WARNING-TXT-COUNT
104700         MOVE "HISTORY OF GI BLEED"
104800                             TO WS-WARNING-TEXT (WARN-IDX)
104900         ADD +1 TO WS-CAUTION-COUNT
105000         ADD +1 TO WS-WARNING-TXT-COUNT
105100         SET WARN-IDX TO WS-WARNING-TXT-COUNT
105200         MOVE "CO-PRESCRIBE PPI FOR GASTROPROTECTION"
105300                             TO WS-WARNING-TEXT (WARN-IDX).
105400
105500     IF PROFILE-HIST-MI OR PROFILE-HIST-STROKE
105600         ADD +20 TO WS-RISK-SCORE, WS-SCORE-CONDITION
105700         ADD +1 TO WS-WARNING-COUNT
105800         ADD +1 TO WS-WARNING-TXT-COUNT
105900         SET WARN-IDX TO WS-WARNING-TXT-COUNT
106000         MOVE "HISTORY OF MI OR STROKE"
106100                             TO WS-WARNING-TEXT (WARN-IDX).
106200
106300     IF PROFILE-ALCOHOL-USE-CDE = "H"
106400         ADD +20 TO WS-RISK-SCORE
106500         ADD +1 TO WS-WARNING-COUNT
106600         ADD +1 TO WS-WARNING-TXT-COUNT
106700         SET WARN-IDX TO WS-WARNING-TXT-COUNT
106800         MOVE "HEAVY ALCOHOL USE"
106900                             TO WS-WARNING-TEXT (WARN-IDX)
107000     ELSE
107100         IF PROFILE-ALCOHOL-USE-CDE = "M"
107200             ADD +10 TO WS-RISK-SCORE
107300             ADD +1 TO WS-CAUTION-COUNT
107400             ADD +1 TO WS-WARNING-TXT-COUNT
107500             SET WARN-IDX TO WS-WARNING-TXT-COUNT
107600             MOVE "MODERATE ALCOHOL USE"
107700                             TO WS-WARNING-TEXT (WARN-IDX).
107800
107900     IF PROFILE-IS-SMOKER
108000         ADD +10 TO WS-RISK-SCORE
108100         ADD +1 TO WS-CAUTION-COUNT
108200         ADD +1 TO WS-WARNING-TXT-COUNT
108300         SET WARN-IDX TO WS-WARNING-TXT-COUNT
108400         MOVE "SMOKER"
108500                             TO WS-WARNING-TEXT (WARN-IDX).
108600 244-EXIT.
108700     EXIT.
108800
108900******************************************************************
109000* 246-SALBUTAMOL-DEMOGRAPHICS                                    *
109100******************************************************************
109200 246-SALBUTAMOL-DEMOGRAPHICS.
109300     IF PROFILE-HIST-ARRHYTHMIA AND NOT WS-HARD-STOP-FOUND
109400         ADD +25 TO WS-RISK-SCORE, WS-SCORE-DEMOG
109500         ADD +1 TO WS-WARNING-COUNT
109600         ADD +1 TO WS-WARNING-TXT-COUNT
109700         SET WARN-IDX TO WS-WARNING-TXT-COUNT
109800         MOVE "HISTORY OF ARRHYTHMIA"
109900                             TO WS-WARNING-TEXT (WARN-IDX)
110000         MOVE "MONITOR HEART RATE AND RHYTHM"
110100                             TO WS-MONITOR-ACTION-PARM
110200         PERFORM 229-ADD-MONITOR-ACTION THRU 229-ADD-EXIT.
110300
110400     IF NOT PROFILE-POTASSIUM-NOT-SUPP
110500             AND PROFILE-POTASSIUM-VALUE < 3.50
110600         ADD +20 TO WS-RISK-SCORE, WS-SCORE-DEMOG
110700         ADD +1 TO WS-WARNING-COUNT
110800         ADD +1 TO WS-WARNING-TXT-COUNT
110900         SET WARN-IDX TO WS-WARNING-TXT-COUNT
111000         MOVE "LOW SERUM POTASSIUM"
111100                             TO WS-WARNING-TEXT (WARN-IDX)
111200         MOVE "MONITOR POTASSIUM LEVELS"
111300                             TO WS-MONITOR-ACTION-PARM
111400         PERFORM 229-ADD-MONITOR-ACTION THRU 229-ADD-EXIT.
111500
111600     PERFORM 247-CHECK-DIABETES THRU 247-EXIT
111700         VARYING COND-IDX FROM 1 BY 1
111800         UNTIL COND-IDX > PROFILE-COND-COUNT.
111900 246-EXIT.
112000     EXIT.
112100
112200 247-CHECK-DIABETES.
112300     IF PROFILE-CONDITION-TXT (COND-IDX) = SPACES
112400         GO TO 247-EXIT.
112500     MOVE ZERO TO WS-SUB-TALLY.
112600     INSPECT PROFILE-CONDITION-TXT (COND-IDX)
112700         TALLYING WS-SUB-TALLY FOR ALL "DIABETES".
112800     IF WS-SUB-TALLY > ZERO
112900         ADD +10 TO WS-RISK-SCORE
113000         ADD +1 TO WS-CAUTION-COUNT
113100         ADD +1 TO WS-WARNING-TXT-COUNT
113200         SET WARN-IDX TO WS-WARNING-TXT-COUNT
113300         MOVE "DIABETES ON RECORD"
113400                             TO WS-WARNING-TEXT (WARN-IDX)
113500         MOVE "MONITOR BLOOD GLUCOSE" TO WS-MONITOR-ACTION-PARM
113600         PERFORM 229-ADD-MONITOR-ACTION THRU 229-ADD-EXIT.
113700 247-EXIT.
113800     EXIT.
113900
114000******************************************************************
114100* 500-PERSONALIZE-SIDE-FX (R5/U2) - DERIVE THE PATIENT'S RISK-    *
114200* FACTOR SET, SCORE EVERY CANDIDATE SIDE EFFECT FOR THE           *
114300* REQUESTED DRUG, THEN SELECT THE TOP TEN BY DESCENDING           *
114400* PERSONALIZED FREQUENCY.                                        *
114500******************************************************************
114600 500-PERSONALIZE-SIDE-FX.
114700     MOVE "500-PERSONALIZE-SIDE-FX" TO PARA-NAME.
114800     PERFORM 510-DERIVE-RISK-FACTORS THRU 510-EXIT.
114900     PERFORM 520-SCORE-SIDEFX-CANDIDATES THRU 520-EXIT
115000         VARYING SIDEFX-IDX FROM 1 BY 1
115100         UNTIL SIDEFX-IDX > WS-SIDEFX-ROW-COUNT.
115200     PERFORM 540-SELECT-TOP-TEN THRU 540-EXIT.
115300 500-EXIT.
115400     EXIT.
115500
115600******************************************************************
115700* 510-DERIVE-RISK-FACTORS (R5)                                    *
115800******************************************************************
115900 510-DERIVE-RISK-FACTORS.
116000     IF PROFILE-DRUG-IBUPROFEN
116100         IF PROFILE-AGE >= 65
116200             MOVE "Y" TO WS-RF-GI-SW, WS-RF-RENAL-SW, WS-RF-CV-SW
116300         END-IF
116400         IF PROFILE-HIST-GI-BLEED
116500             MOVE "Y" TO WS-RF-GI-SW, WS-RF-BLEEDING-SW
116600         END-IF
116700         IF NOT PROFILE-EGFR-NOT-SUPPLIED
116800                 AND PROFILE-EGFR-VALUE < 60
116900             MOVE "Y" TO WS-RF-RENAL-SW
117000         END-IF
117100         IF PROFILE-HIST-MI OR PROFILE-HIST-STROKE
117200             MOVE "Y" TO WS-RF-CV-SW
117300         END-IF
117400         PERFORM 512-SCAN-MEDS-FOR-ANTICOAG THRU 512-EXIT
117500             VARYING MED-IDX FROM 1 BY 1
117600             UNTIL MED-IDX > PROFILE-MED-COUNT
117700     ELSE
117800         IF PROFILE-DRUG-SALBUTAMOL
117900             IF PROFILE-AGE >= 65
118000                 MOVE "Y" TO WS-RF-CV-SW, WS-RF-METABOLIC-SW
118100             END-IF
118200             IF PROFILE-HIST-ARRHYTHMIA
118300                 MOVE "Y" TO WS-RF-CV-SW
118400             END-IF
118500             PERFORM 514-SCAN-MEDS-FOR-DIURETIC THRU 514-EXIT
118600                 VARYING MED-IDX FROM 1 BY 1
118700                 UNTIL MED-IDX > PROFILE-MED-COUNT.
118800 510-EXIT.
118900     EXIT.
119000
119100 512-SCAN-MEDS-FOR-ANTICOAG.
119200     IF PROFILE-MEDICATION-NAME (MED-IDX) = SPACES
119300         GO TO 512-EXIT.
119400     MOVE ZERO TO WS-SUB-TALLY.
119500     INSPECT PROFILE-MEDICATION-NAME (MED-IDX)
119600         TALLYING WS-SUB-TALLY FOR ALL "ANTICOAG".
119700     IF WS-SUB-TALLY = ZERO
119800         INSPECT PROFILE-MEDICATION-NAME (MED-IDX)
119900             TALLYING WS-SUB-TALLY FOR ALL "WARFARIN".
120000     IF WS-SUB-TALLY > ZERO
120100         MOVE "Y" TO WS-RF-BLEEDING-SW.
120200 512-EXIT.
120300     EXIT.
120400
120500 514-SCAN-MEDS-FOR-DIURETIC.
120600     IF PROFILE-MEDICATION-NAME (MED-IDX) = SPACES
120700         GO TO 514-EXIT.
120800     MOVE ZERO TO WS-SUB-TALLY.
120900     INSPECT PROFILE-MEDICATION-NAME (MED-IDX)
121000         TALLYING WS-SUB-TALLY FOR ALL "DIURETIC".
121100     IF WS-SUB-TALLY = ZERO
121200         INSPECT PROFILE-MEDICATION-NAME (MED-IDX)
121300             TALLYING WS-SUB-TALLY FOR ALL "FUROSEMIDE".
121400     IF WS-SUB-TALLY > ZERO
121500         MOVE "Y" TO WS-RF-METABOLIC-SW.
121600 514-EXIT.
121700     EXIT.
121800
121900******************************************************************
122000* 520-SCORE-SIDEFX-CANDIDATES - ONE PASS PER KB ROW OF THE        *
122100* REQUESTED DRUG.  MULTIPLIER STARTS AT 1.0 AND IS MULTIPLIED     *
122200* ONCE PER MATCHING RISK CATEGORY (MULTIPLICATIVE STACKING).      *
122300******************************************************************
122400 520-SCORE-SIDEFX-CANDIDATES.
122500     IF WS-SIDEFX-DRUG-CDE (SIDEFX-IDX) NOT =
122600                                    PROFILE-DRUG-REQUESTED
122700         GO TO 520-EXIT.
122800     MOVE 1.00000 TO WS-MULTIPLIER.
122900     MOVE WS-SIDEFX-NAME (SIDEFX-IDX) TO WS-SE-NAME-30-WORK.
123000
123100     IF PROFILE-DRUG-IBUPROFEN
123200         PERFORM 522-SCORE-IBUPROFEN-SIDEFX THRU 522-EXIT
123300     ELSE
123400         IF PROFILE-DRUG-SALBUTAMOL
123500             PERFORM 524-SCORE-SALBUTAMOL-SIDEFX THRU 524-EXIT.
123600
123700     IF WS-MULTIPLIER > 1.00000 OR WS-SIDEFX-SEV-SEVERE (SIDEFX-IDX)
123800         PERFORM 528-ADD-CANDIDATE THRU 528-EXIT.
123900 520-EXIT.
124000     EXIT.
124100
124200******************************************************************
124300* 522-SCORE-IBUPROFEN-SIDEFX                                     *
124400******************************************************************
124500 522-SCORE-IBUPROFEN-SIDEFX.
124600     IF WS-RF-GI
124700         MOVE ZERO TO WS-SUB-TALLY
124800         PERFORM 523-SCAN-8-WORDS THRU 523-EXIT
124900             VARYING WS-GENERIC-SUB FROM 1 BY 1
125000             UNTIL WS-GENERIC-SUB > 8 OR WS-SUB-TALLY > ZERO
125100         IF WS-SUB-TALLY > ZERO
125200             COMPUTE WS-MULTIPLIER ROUNDED =
125300                     WS-MULTIPLIER * WS-IBU-GI-MULT.
125400
125500     IF WS-RF-RENAL
125600         MOVE ZERO TO WS-SUB-TALLY
125700         PERFORM 523-SCAN-IBU-RENAL THRU 523-RENAL-EXIT
125800             VARYING WS-GENERIC-SUB FROM 1 BY 1
125900             UNTIL WS-GENERIC-SUB > 5 OR WS-SUB-TALLY > ZERO
126000         IF WS-SUB-TALLY > ZERO
126100             COMPUTE WS-MULTIPLIER ROUNDED =
126200                     WS-MULTIPLIER * WS-IBU-RENAL-MULT.
126300
126400     IF WS-RF-CV
126500         MOVE ZERO TO WS-SUB-TALLY
126600         PERFORM 523-SCAN-IBU-CV THRU 523-CV-EXIT
126700             VARYING WS-GENERIC-SUB FROM 1 BY 1
126800             UNTIL WS-GENERIC-SUB > 6 OR WS-SUB-TALLY > ZERO
126900         IF WS-SUB-TALLY > ZERO
127000             COMPUTE WS-MULTIPLIER ROUNDED =
127100                     WS-MULTIPLIER * WS-IBU-CV-MULT.
127200
127300     IF WS-RF-BLEEDING
127400         MOVE ZERO TO WS-SUB-TALLY
127500         PERFORM 523-SCAN-IBU-BLEED THRU 523-BLEED-EXIT
127600             VARYING WS-GENERIC-SUB FROM 1 BY 1
127700             UNTIL WS-GENERIC-SUB > 5 OR WS-SUB-TALLY > ZERO
127800         IF WS-SUB-TALLY > ZERO
127900             COMPUTE WS-MULTIPLIER ROUNDED =
128000                     WS-MULTIPLIER * WS-IBU-BLEED-MULT.
128100 522-EXIT.
128200     EXIT.
128300
128400 523-SCAN-8-WORDS.
128500     INSPECT WS-SE-NAME-30-WORK TALLYING WS-SUB-TALLY
128600         FOR ALL WS-IBU-GI-WORD (WS-GENERIC-SUB).
128700 523-EXIT.
128800     EXIT.
128900
129000 523-SCAN-IBU-RENAL.
129100     INSPECT WS-SE-NAME-30-WORK TALLYING WS-SUB-TALLY
129200         FOR ALL WS-IBU-RENAL-WORD (WS-GENERIC-SUB).
129300 523-RENAL-EXIT.
129400     EXIT.
129500
129600 523-SCAN-IBU-CV.
129700     INSPECT WS-SE-NAME-30-WORK TALLYING WS-SUB-TALLY
129800         FOR ALL WS-IBU-CV-WORD (WS-GENERIC-SUB).
129900 523-CV-EXIT.
130000     EXIT.
130100
130200 523-SCAN-IBU-BLEED.
130300     INSPECT WS-SE-NAME-30-WORK TALLYING WS-SUB-TALLY
130400         FOR ALL WS-IBU-BLEED-WORD (WS-GENERIC-SUB).
130500 523-BLEED-EXIT.
130600     EXIT.
130700
130800******************************************************************
130900* 524-SCORE-SALBUTAMOL-SIDEFX                                    *
131000******************************************************************
131100 524-SCORE-SALBUTAMOL-SIDEFX.
131200     IF WS-RF-CV
131300         MOVE ZERO TO WS-SUB-TALLY
131400         PERFORM 525-SCAN-SAL-CV THRU 525-CV-EXIT
131500             VARYING WS-GENERIC-SUB FROM 1 BY 1
131600             UNTIL WS-GENERIC-SUB > 6 OR WS-SUB-TALLY > ZERO
131700         IF WS-SUB-TALLY > ZERO
131800             COMPUTE WS-MULTIPLIER ROUNDED =
131900                     WS-MULTIPLIER * WS-SAL-CV-MULT.
132000
132100     IF WS-RF-METABOLIC
132200         MOVE ZERO TO WS-SUB-TALLY
132300         PERFORM 525-SCAN-SAL-METAB THRU 525-METAB-EXIT
132400             VARYING WS-GENERIC-SUB FROM 1 BY 1
132500             UNTIL WS-GENERIC-SUB > 4 OR WS-SUB-TALLY > ZERO
132600         IF WS-SUB-TALLY > ZERO
132700             COMPUTE WS-MULTIPLIER ROUNDED =
132800                     WS-MULTIPLIER * WS-SAL-METAB-MULT.
132900* NEURO AND RESPIRATORY KEYWORD TABLES ARE CARRIED FOR THE DAY
133000* THE RISK-FACTOR DERIVATION IN 510- IS EXTENDED TO SET THEM -
133100* NEITHER CATEGORY IS IN THE PATIENT RISK SET TODAY SO THESE
133200* TWO NEVER FIRE.  DO NOT DELETE, PHARMACY ASKED THAT THE TABLES
133300* STAY IN PLACE - SEE CR0602 FOLDER.
133400 524-EXIT.
133500     EXIT.
133600
133700 525-SCAN-SAL-CV.
133800     INSPECT WS-SE-NAME-30-WORK TALLYING WS-SUB-TALLY
133900         FOR ALL WS-SAL-CV-WORD (WS-GENERIC-SUB).
134000 525-CV-EXIT.
134100     EXIT.
134200
134300 525-SCAN-SAL-METAB.
134400     INSPECT WS-SE-NAME-30-WORK TALLYING WS-SUB-TALLY
134500         FOR ALL WS-SAL-METAB-WORD (WS-GENERIC-SUB).
134600 525-METAB-EXIT.
134700     EXIT.
134800
134900******************************************************************
135000* 528-ADD-CANDIDATE - BASE FREQUENCY DEFAULTS TO 0.01000 WHEN     *
135100* ZERO/UNKNOWN; PERSONALIZED FREQUENCY IS CAPPED AT 0.50000.      *
135200******************************************************************
135300 528-ADD-CANDIDATE.
135400     IF WS-CAND-COUNT >= 50
135500         GO TO 528-EXIT.
135600     IF WS-SIDEFX-FREQ-VALUE (SIDEFX-IDX) = ZERO
135700         MOVE 0.01000 TO WS-BASE-FREQ
135800     ELSE
135900         MOVE WS-SIDEFX-FREQ-VALUE (SIDEFX-IDX) TO WS-BASE-FREQ.
136000
136100     COMPUTE WS-PERSONAL-FREQ ROUNDED =
136200             WS-BASE-FREQ * WS-MULTIPLIER.
136300     IF WS-PERSONAL-FREQ > 0.50000
136400         MOVE 0.50000 TO WS-PERSONAL-FREQ.
136500
136600     ADD +1 TO WS-CAND-COUNT.
136700     SET CAND-IDX TO WS-CAND-COUNT.
136800     MOVE WS-SIDEFX-NAME (SIDEFX-IDX)   TO WS-CAND-NAME (CAND-IDX).
136900     MOVE WS-PERSONAL-FREQ              TO WS-CAND-FREQ (CAND-IDX).
137000     MOVE WS-MULTIPLIER                 TO WS-CAND-MULT (CAND-IDX).
137100     MOVE WS-CAND-COUNT             TO WS-CAND-ORIG-ORDER (CAND-IDX).
137200 528-EXIT.
137300     EXIT.
137400
137500******************************************************************
137600* 540-SELECT-TOP-TEN - STABLE SELECTION SORT, DESCENDING          *
137700* PERSONALIZED FREQUENCY, TIES KEEP ORIGINAL TABLE ORDER.         *
137800******************************************************************
137900 540-SELECT-TOP-TEN.
138000     MOVE ZERO TO WS-OUT-SUB.
138100     PERFORM 542-SELECT-ONE-ROW THRU 542-EXIT
138200         VARYING WS-OUT-SUB FROM 1 BY 1
138300         UNTIL WS-OUT-SUB > 10 OR WS-OUT-SUB > WS-CAND-COUNT.
138400 540-EXIT.
138500     EXIT.
138600
138700 542-SELECT-ONE-ROW.
138800     MOVE ZERO TO WS-BEST-SUB.
138900     MOVE ZERO TO WS-BEST-FREQ.
139000     PERFORM 544-FIND-BEST-CANDIDATE THRU 544-EXIT
139100         VARYING CAND-IDX FROM 1 BY 1
139200         UNTIL CAND-IDX > WS-CAND-COUNT.
139300
139400     IF WS-BEST-SUB > ZERO
139500         SET CAND-IDX TO WS-BEST-SUB
139600         ADD +1 TO WS-TOP-COUNT
139700         SET TOP-IDX TO WS-TOP-COUNT
139800         MOVE WS-CAND-NAME (CAND-IDX) TO WS-TOP-NAME (TOP-IDX)
139900         MOVE WS-CAND-FREQ (CAND-IDX) TO WS-TOP-FREQ (TOP-IDX)
140000         MOVE WS-CAND-MULT (CAND-IDX) TO WS-TOP-MULT (TOP-IDX)
140100         MOVE "Y" TO WS-CAND-USED-SW (CAND-IDX).
140200 542-EXIT.
140300     EXIT.
140400
140500 544-FIND-BEST-CANDIDATE.
140600     IF WS-CAND-USED (CAND-IDX)
140700         GO TO 544-EXIT.
140800     IF WS-CAND-FREQ (CAND-IDX) > WS-BEST-FREQ
140900         MOVE WS-CAND-FREQ (CAND-IDX) TO WS-BEST-FREQ
141000         SET WS-BEST-SUB TO CAND-IDX.
141100 544-EXIT.
141200     EXIT.
141300
141400******************************************************************
141500* 260-PHASE5-CLASSIFY (R4) - CAP THE SCORE, MAP TO A RISK LEVEL,  *
141600* SELECT DOSING TEXT AND ALTERNATIVES.                            *
141700******************************************************************
141800 260-PHASE5-CLASSIFY.
141900     MOVE "260-PHASE5-CLASSIFY" TO PARA-NAME.
142000     PERFORM 262-CAP-SCORE THRU 262-EXIT.
142100     PERFORM 264-CLASSIFY-LEVEL THRU 264-EXIT.
142200 260-EXIT.
142300     EXIT.
142400
142500 262-CAP-SCORE.
142600     IF WS-RISK-SCORE > 100
142700         MOVE 100 TO WS-RISK-SCORE.
142800 262-EXIT.
142900     EXIT.
143000
143100 264-CLASSIFY-LEVEL.
143200     IF WS-HARD-STOP-FOUND
143300         MOVE "CONTRAINDICATED" TO WS-RISK-LEVEL
143400         MOVE "N" TO WS-CAN-TAKE
143500         PERFORM 268-SELECT-ALTERNATIVES THRU 268-EXIT
143600     ELSE
143700         IF WS-RISK-SCORE >= 70
143800             MOVE "DANGER" TO WS-RISK-LEVEL
143900             MOVE "N" TO WS-CAN-TAKE
144000             PERFORM 268-SELECT-ALTERNATIVES THRU 268-EXIT
144100         ELSE
144200             IF WS-RISK-SCORE >= 50
144300                 MOVE "WARNING" TO WS-RISK-LEVEL
144400                 MOVE "Y" TO WS-CAN-TAKE
144500             ELSE
144600                 IF WS-RISK-SCORE >= 25
144700                     MOVE "CAUTION" TO WS-RISK-LEVEL
144800                     MOVE "Y" TO WS-CAN-TAKE
144900                 ELSE
145000                     MOVE "SAFE" TO WS-RISK-LEVEL
145100                     MOVE "Y" TO WS-CAN-TAKE.
145200
145300     IF WS-CAN-TAKE-YES
145400         PERFORM 266-SELECT-DOSE-TEXT THRU 266-EXIT
145500         IF WS-RISK-LEVEL NOT = "SAFE"
145600             ADD +1 TO WS-CAUTION-COUNT
145700             ADD +1 TO WS-WARNING-TXT-COUNT
145800             SET WARN-IDX TO WS-WARNING-TXT-COUNT
145900             MOVE "USE LOWEST EFFECTIVE DOSE FOR SHORTEST DURATION"
146000                                 TO WS-WARNING-TEXT (WARN-IDX).
146100 264-EXIT.
146200     EXIT.
146300
146400******************************************************************
146500* 266-SELECT-DOSE-TEXT                                           *
146600******************************************************************
146700 266-SELECT-DOSE-TEXT.
146800     IF PROFILE-DRUG-IBUPROFEN
146900         PERFORM 267-IBU-DOSE-TEXT THRU 267-EXIT
147000     ELSE
147100         IF PROFILE-DRUG-SALBUTAMOL
147200             PERFORM 269-SAL-DOSE-TEXT THRU 269-EXIT.
147300 266-EXIT.
147400     EXIT.
147500
147600 267-IBU-DOSE-TEXT.
147700     IF WS-RISK-LEVEL = "SAFE"
147800         MOVE "400MG PER DOSE, MAX 1200MG/DAY (OTC)" TO WS-DOSE-TEXT
147900         MOVE "UP TO 10 DAYS PAIN, 3 DAYS FEVER"
148000                                          TO WS-DURATION-TEXT
148100     ELSE
148200         IF WS-RISK-LEVEL = "CAUTION"
148300             MOVE "400MG PER DOSE, MAX 1200MG/DAY WITH MONITORING"
148400                                          TO WS-DOSE-TEXT
148500             MOVE "MAX 5-7 DAYS SELF-TREATMENT"
148600                                          TO WS-DURATION-TEXT
148700         ELSE
148800             MOVE "200MG PER DOSE, MAX 600MG/DAY" TO WS-DOSE-TEXT
148900             MOVE "MAX 3 DAYS WITHOUT SUPERVISION"
149000                                          TO WS-DURATION-TEXT.
149100 267-EXIT.
149200     EXIT.
149300
149400 269-SAL-DOSE-TEXT.
149500     IF WS-RISK-LEVEL = "SAFE"
149600         MOVE "100-200MCG (1-2 PUFFS) Q4-6H PRN" TO WS-DOSE-TEXT
149700     ELSE
149800         IF WS-RISK-LEVEL = "CAUTION"
149900             MOVE "100MCG (1 PUFF) Q4-6H, MAX 800MCG/DAY"
150000                                          TO WS-DOSE-TEXT
150100         ELSE
150200             MOVE "USE ONLY UNDER MEDICAL SUPERVISION"
150300                                          TO WS-DOSE-TEXT.
150400 269-EXIT.
150500     EXIT.
150600
150700******************************************************************
150800* 268-SELECT-ALTERNATIVES - ONLY REACHED WHEN THE PATIENT CANNOT  *
150900* TAKE THE DRUG (HARD STOP OR DANGER LEVEL).                      *
151000******************************************************************
151100 268-SELECT-ALTERNATIVES.
151200     IF PROFILE-DRUG-IBUPROFEN
151300         ADD +1 TO WS-ALT-COUNT
151400         SET ALT-IDX TO WS-ALT-COUNT
151500         MOVE "ACETAMINOPHEN/PARACETAMOL (IF NO LIVER DISEASE)"
151600                                    TO WS-ALT-TEXT (ALT-IDX)
151700         ADD +1 TO WS-ALT-COUNT
151800         SET ALT-IDX TO WS-ALT-COUNT
151900         MOVE "TOPICAL NSAIDS (DICLOFENAC GEL)"
152000                                    TO WS-ALT-TEXT (ALT-IDX)
152100         ADD +1 TO WS-ALT-COUNT
152200         SET ALT-IDX TO WS-ALT-COUNT
152300         MOVE "CONSULT PHYSICIAN" TO WS-ALT-TEXT (ALT-IDX)
152400     ELSE
152500         IF PROFILE-DRUG-SALBUTAMOL
152600             ADD +1 TO WS-ALT-COUNT
152700             SET ALT-IDX TO WS-ALT-COUNT
152800             MOVE "IPRATROPIUM BROMIDE" TO WS-ALT-TEXT (ALT-IDX)
152900             ADD +1 TO WS-ALT-COUNT
153000             SET ALT-IDX TO WS-ALT-COUNT
153100             MOVE "INHALED CORTICOSTEROIDS (MAINTENANCE)"
153200                                    TO WS-ALT-TEXT (ALT-IDX)
153300             ADD +1 TO WS-ALT-COUNT
153400             SET ALT-IDX TO WS-ALT-COUNT
153500             MOVE "CONSULT PHYSICIAN" TO WS-ALT-TEXT (ALT-IDX).
153600 268-EXIT.
153700     EXIT.
153800
153900******************************************************************
154000* 600-WRITE-ASSESS-OUT - BUILDS AND WRITES THE ASSESSOUT RECORD.  *
154100******************************************************************
154200 600-WRITE-ASSESS-OUT.
154300     MOVE "600-WRITE-ASSESS-OUT" TO PARA-NAME.
154400     INITIALIZE ASSESS-OUT-REC.
154500     MOVE PROFILE-PATIENT-ID    TO ASOUT-PATIENT-ID.
154600     MOVE PROFILE-DRUG-REQUESTED TO ASOUT-DRUG-NAME.
154700     MOVE WS-RISK-LEVEL         TO ASOUT-RISK-LEVEL.
154800     MOVE WS-RISK-SCORE         TO ASOUT-RISK-SCORE.
154900     MOVE WS-CAN-TAKE           TO ASOUT-CAN-TAKE.
155000     MOVE WS-HARD-STOP-COUNT    TO ASOUT-HARD-STOP-COUNT.
155100     MOVE WS-WARNING-COUNT      TO ASOUT-WARNING-COUNT.
155200     MOVE WS-CAUTION-COUNT      TO ASOUT-CAUTION-COUNT.
155300     IF WS-CAN-TAKE-YES
155400         MOVE WS-DOSE-TEXT      TO ASOUT-MAX-DOSE-TEXT
155500         IF PROFILE-DRUG-IBUPROFEN
155600             MOVE WS-DURATION-TEXT TO ASOUT-DURATION-TEXT.
155700     MOVE WS-SCORE-CONTRA       TO ASOUT-SCORE-CONTRA.
155800     MOVE WS-SCORE-INTERACT     TO ASOUT-SCORE-INTERACT.
155900     MOVE WS-SCORE-DEMOG        TO ASOUT-SCORE-DEMOG.
156000     MOVE WS-SCORE-CONDITION    TO ASOUT-SCORE-CONDITION.
156100
156200     WRITE ASSESS-OUT-REC-DATA FROM ASSESS-OUT-REC.
156300     ADD +1 TO ASSESS-WRITTEN.
156400     PERFORM 610-ACCUMULATE-TOTALS THRU 610-EXIT.
156500 600-EXIT.
156600     EXIT.
156700
156800******************************************************************
156900* 610-ACCUMULATE-TOTALS - RUN-TOTAL COUNTS PER RISK LEVEL AND     *
157000* CANNOT-TAKE, PLUS THE CROSS-FOOT CHECK AGAINST THE CAPPED       *
157100* SCORE (SEE THE FILLER NOTE ON ASOUT-SCORE-PARTS).               *
157200******************************************************************
157300 610-ACCUMULATE-TOTALS.
157400     IF WS-RISK-LEVEL = "SAFE"
157500         ADD +1 TO COUNT-SAFE
157600     ELSE
157700         IF WS-RISK-LEVEL = "CAUTION"
157800             ADD +1 TO COUNT-CAUTION
157900         ELSE
158000             IF WS-RISK-LEVEL = "WARNING"
158100                 ADD +1 TO COUNT-WARNING
158200             ELSE
158300                 IF WS-RISK-LEVEL = "DANGER"
158400                     ADD +1 TO COUNT-DANGER
158500                 ELSE
158600                     ADD +1 TO COUNT-CONTRA.
158700     IF NOT WS-CAN-TAKE-YES
158800         ADD +1 TO COUNT-CANNOT-TAKE.
158900 610-EXIT.
159000     EXIT.
159100
159200******************************************************************
159300* 700-WRITE-REPORT-BLOCK - BUILDS THE PER-PATIENT BLOCK ON THE    *
159400* RISKRPT PRINT FILE.  ONE BLOCK PER PATIENT, VARIABLE LENGTH -   *
159500* SECTIONS ARE OMITTED WHEN THERE IS NOTHING TO SAY.               *
159600******************************************************************
159700 700-WRITE-REPORT-BLOCK.
159800     MOVE "700-WRITE-REPORT-BLOCK" TO PARA-NAME.
159900     PERFORM 710-RPT-BANNER-TITLE THRU 710-EXIT.
160000     PERFORM 720-RPT-PATIENT-LINES THRU 720-EXIT.
160100     PERFORM 730-RPT-RISK-SUMMARY THRU 730-EXIT.
160200     IF WS-HARDSTOP-TXT-COUNT > ZERO
160300         PERFORM 740-RPT-CONTRAINDICATIONS THRU 740-EXIT.
160400     IF WS-WARNING-TXT-COUNT > ZERO
160500         PERFORM 745-RPT-WARNINGS THRU 745-EXIT.
160600     IF WS-CAN-TAKE-YES
160700         PERFORM 750-RPT-DOSING THRU 750-EXIT.
160800     IF WS-MONITOR-COUNT > ZERO
160900         PERFORM 755-RPT-MONITORING THRU 755-EXIT.
161000     IF WS-TOP-COUNT > ZERO
161100         PERFORM 760-RPT-TOP-SIDE-EFFECTS THRU 760-EXIT.
161200     IF WS-ALT-COUNT > ZERO
161300         PERFORM 765-RPT-ALTERNATIVES THRU 765-EXIT.
161400     MOVE ALL "=" TO WS-PRINT-LINE (1:60).
161500     WRITE RPT-REC FROM WS-PRINT-LINE.
161600 700-EXIT.
161700     EXIT.
161800
161900 710-RPT-BANNER-TITLE.
162000     MOVE SPACES TO WS-PRINT-LINE.
162100     MOVE ALL "=" TO WS-PRINT-LINE (1:60).
162200     WRITE RPT-REC FROM WS-PRINT-LINE.
162300     MOVE SPACES TO WS-PRINT-LINE.
162400     STRING PROFILE-DRUG-REQUESTED DELIMITED BY SPACE
162500            " - PERSONALIZED RISK ASSESSMENT" DELIMITED BY SIZE
162600            INTO WS-PRINT-LINE.
162700     WRITE RPT-REC FROM WS-PRINT-LINE.
162800     MOVE SPACES TO WS-PRINT-LINE.
162900     MOVE ALL "=" TO WS-PRINT-LINE (1:60).
163000     WRITE RPT-REC FROM WS-PRINT-LINE.
163100 710-EXIT.
163200     EXIT.
163300
163400 720-RPT-PATIENT-LINES.
163500     MOVE PROFILE-AGE TO WS-AGE-EDIT.
163600     MOVE SPACES TO WS-PRINT-LINE.
163700     STRING "PATIENT: " DELIMITED BY SIZE
163800            PROFILE-PATIENT-ID DELIMITED BY SIZE
163900            " " DELIMITED BY SIZE
164000            WS-AGE-EDIT DELIMITED BY SIZE
164100            "YO " DELIMITED BY SIZE
164200            PROFILE-SEX DELIMITED BY SIZE
164300            INTO WS-PRINT-LINE.
164400     WRITE RPT-REC FROM WS-PRINT-LINE.
164500
164600     MOVE SPACES TO WS-PRINT-LINE.
164700     MOVE "CONDITIONS: " TO WS-PRINT-LINE (1:12).
164800     MOVE 13 TO WS-LINE-SUB.
164900     IF PROFILE-COND-COUNT = ZERO
165000         STRING "NONE" DELIMITED BY SIZE
165100                INTO WS-PRINT-LINE (WS-LINE-SUB:)
165200     ELSE
165300         PERFORM 722-RPT-ONE-CONDITION THRU 722-EXIT
165400             VARYING COND-IDX FROM 1 BY 1
165500             UNTIL COND-IDX > PROFILE-COND-COUNT
165600                OR COND-IDX > 5.
165700     WRITE RPT-REC FROM WS-PRINT-LINE.
165800
165900     MOVE SPACES TO WS-PRINT-LINE.
166000     MOVE "MEDICATIONS: " TO WS-PRINT-LINE (1:13).
166100     MOVE 14 TO WS-LINE-SUB.
166200     IF PROFILE-MED-COUNT = ZERO
166300         STRING "NONE" DELIMITED BY SIZE
166400                INTO WS-PRINT-LINE (WS-LINE-SUB:)
166500     ELSE
166600         PERFORM 724-RPT-ONE-MEDICATION THRU 724-EXIT
166700             VARYING MED-IDX FROM 1 BY 1
166800             UNTIL MED-IDX > PROFILE-MED-COUNT
166900                OR MED-IDX > 5.
167000     WRITE RPT-REC FROM WS-PRINT-LINE.
167100 720-EXIT.
167200     EXIT.
167300
167400 722-RPT-ONE-CONDITION.
167500     STRING PROFILE-CONDITION-TXT (COND-IDX) DELIMITED BY SPACE
167600            " " DELIMITED BY SIZE
167700            INTO WS-PRINT-LINE
167800         WITH POINTER WS-LINE-SUB.
167900 722-EXIT.
168000     EXIT.
168100
168200 724-RPT-ONE-MEDICATION.
168300     STRING PROFILE-MEDICATION-NAME (MED-IDX) DELIMITED BY SPACE
168400            " " DELIMITED BY SIZE
168500            INTO WS-PRINT-LINE
168600         WITH POINTER WS-LINE-SUB.
168700 724-EXIT.
168800     EXIT.
168900
169000 730-RPT-RISK-SUMMARY.
169100     MOVE SPACES TO WS-PRINT-LINE.
169200     MOVE ALL "-" TO WS-PRINT-LINE (1:40).
169300     WRITE RPT-REC FROM WS-PRINT-LINE.
169400
169500     MOVE SPACES TO WS-PRINT-LINE.
169600     IF WS-RISK-LEVEL = "SAFE"
169700         STRING "RISK LEVEL: [OK] " DELIMITED BY SIZE
169800                WS-RISK-LEVEL DELIMITED BY SPACE
169900                INTO WS-PRINT-LINE
170000     ELSE
170100         IF WS-RISK-LEVEL = "CAUTION"
170200             STRING "RISK LEVEL: [!] " DELIMITED BY SIZE
170300                    WS-RISK-LEVEL DELIMITED BY SPACE
170400                    INTO WS-PRINT-LINE
170500         ELSE
170600             IF WS-RISK-LEVEL = "WARNING"
170700                 STRING "RISK LEVEL: [!!] " DELIMITED BY SIZE
170800                        WS-RISK-LEVEL DELIMITED BY SPACE
170900                        INTO WS-PRINT-LINE
171000             ELSE
171100                 IF WS-RISK-LEVEL = "DANGER"
171200                     STRING "RISK LEVEL: [!!!] " DELIMITED BY SIZE
171300                            WS-RISK-LEVEL DELIMITED BY SPACE
171400                            INTO WS-PRINT-LINE
171500                 ELSE
171600                     STRING "RISK LEVEL: [XXX] " DELIMITED BY SIZE
171700                            WS-RISK-LEVEL DELIMITED BY SPACE
171800                            INTO WS-PRINT-LINE.
171900     WRITE RPT-REC FROM WS-PRINT-LINE.
172000
172100     MOVE WS-RISK-SCORE TO WS-SCORE-EDIT.
172200     MOVE SPACES TO WS-PRINT-LINE.
172300     STRING "RISK SCORE: " DELIMITED BY SIZE
172400            WS-SCORE-EDIT DELIMITED BY SIZE
172500            "/100" DELIMITED BY SIZE
172600            INTO WS-PRINT-LINE.
172700     WRITE RPT-REC FROM WS-PRINT-LINE.
172800
172900     MOVE SPACES TO WS-PRINT-LINE.
173000     IF WS-CAN-TAKE-YES
173100         MOVE "CAN TAKE: YES" TO WS-PRINT-LINE (1:13)
173200     ELSE
173300         MOVE "CAN TAKE: NO" TO WS-PRINT-LINE (1:12).
173400     WRITE RPT-REC FROM WS-PRINT-LINE.
173500 730-EXIT.
173600     EXIT.
173700
173800 740-RPT-CONTRAINDICATIONS.
173900     MOVE SPACES TO WS-PRINT-LINE.
174000     MOVE "CONTRAINDICATIONS:" TO WS-PRINT-LINE (1:18).
174100     WRITE RPT-REC FROM WS-PRINT-LINE.
174200     PERFORM 742-RPT-ONE-CONTRA THRU 742-EXIT
174300         VARYING HS-IDX FROM 1 BY 1
174400         UNTIL HS-IDX > WS-HARDSTOP-TXT-COUNT.
174500 740-EXIT.
174600     EXIT.
174700
174800 742-RPT-ONE-CONTRA.
174900     MOVE SPACES TO WS-PRINT-LINE.
175000     STRING "[X] " DELIMITED BY SIZE
175100            WS-HARDSTOP-REASON (HS-IDX) DELIMITED BY SIZE
175200            INTO WS-PRINT-LINE.
175300     WRITE RPT-REC FROM WS-PRINT-LINE.
175400 742-EXIT.
175500     EXIT.
175600
175700 745-RPT-WARNINGS.
175800     MOVE SPACES TO WS-PRINT-LINE.
175900     MOVE "WARNINGS:" TO WS-PRINT-LINE (1:9).
176000     WRITE RPT-REC FROM WS-PRINT-LINE.
176100     PERFORM 747-RPT-ONE-WARNING THRU 747-EXIT
176200         VARYING WARN-IDX FROM 1 BY 1
176300         UNTIL WARN-IDX > WS-WARNING-TXT-COUNT.
176400 745-EXIT.
176500     EXIT.
176600
176700 747-RPT-ONE-WARNING.
176800     MOVE SPACES TO WS-PRINT-LINE.
176900     STRING "[!] " DELIMITED BY SIZE
177000            WS-WARNING-TEXT (WARN-IDX) DELIMITED BY SIZE
177100            INTO WS-PRINT-LINE.
177200     WRITE RPT-REC FROM WS-PRINT-LINE.
177300 747-EXIT.
177400     EXIT.
177500
177600 750-RPT-DOSING.
177700     MOVE SPACES TO WS-PRINT-LINE.
177800     STRING "DOSING: " DELIMITED BY SIZE
177900            WS-DOSE-TEXT DELIMITED BY SIZE
178000            INTO WS-PRINT-LINE.
178100     WRITE RPT-REC FROM WS-PRINT-LINE.
178200     IF PROFILE-DRUG-IBUPROFEN
178300         MOVE SPACES TO WS-PRINT-LINE
178400         STRING "DURATION: " DELIMITED BY SIZE
178500                WS-DURATION-TEXT DELIMITED BY SIZE
178600                INTO WS-PRINT-LINE
178700         WRITE RPT-REC FROM WS-PRINT-LINE.
178800 750-EXIT.
178900     EXIT.
179000
179100 755-RPT-MONITORING.
179200     MOVE SPACES TO WS-PRINT-LINE.
179300     MOVE "MONITORING:" TO WS-PRINT-LINE (1:11).
179400     WRITE RPT-REC FROM WS-PRINT-LINE.
179500     PERFORM 757-RPT-ONE-MONITOR THRU 757-EXIT
179600         VARYING MON-IDX FROM 1 BY 1
179700         UNTIL MON-IDX > WS-MONITOR-COUNT.
179800 755-EXIT.
179900     EXIT.
180000
180100 757-RPT-ONE-MONITOR.
180200     MOVE SPACES TO WS-PRINT-LINE.
180300     STRING "- " DELIMITED BY SIZE
180400            WS-MONITOR-ACTION (MON-IDX) DELIMITED BY SIZE
180500            INTO WS-PRINT-LINE.
180600     WRITE RPT-REC FROM WS-PRINT-LINE.
180700 757-EXIT.
180800     EXIT.
180900
181000 760-RPT-TOP-SIDE-EFFECTS.
181100     MOVE SPACES TO WS-PRINT-LINE.
181200     MOVE "TOP SIDE EFFECTS FOR YOU:" TO WS-PRINT-LINE (1:25).
181300     WRITE RPT-REC FROM WS-PRINT-LINE.
181400     PERFORM 762-RPT-ONE-SIDE-EFFECT THRU 762-EXIT
181500         VARYING TOP-IDX FROM 1 BY 1
181600         UNTIL TOP-IDX > WS-TOP-COUNT
181700            OR TOP-IDX > 5.
181800 760-EXIT.
181900     EXIT.
182000
182100 762-RPT-ONE-SIDE-EFFECT.
182200     COMPUTE WS-PCT-RAW ROUNDED =
182300             WS-TOP-FREQ (TOP-IDX) * 100.
182400     MOVE WS-PCT-RAW  TO WS-PCT-EDIT.
182500     MOVE WS-TOP-MULT (TOP-IDX) TO WS-MULT-EDIT.
182600     MOVE SPACES TO WS-PRINT-LINE.
182700     STRING "- " DELIMITED BY SIZE
182800            WS-TOP-NAME (TOP-IDX) DELIMITED BY SPACE
182900            ": " DELIMITED BY SIZE
183000            WS-PCT-EDIT DELIMITED BY SIZE
183100            "% (" DELIMITED BY SIZE
183200            WS-MULT-EDIT DELIMITED BY SIZE
183300            "X BASELINE)" DELIMITED BY SIZE
183400            INTO WS-PRINT-LINE.
183500     WRITE RPT-REC FROM WS-PRINT-LINE.
183600 762-EXIT.
183700     EXIT.
183800
183900 765-RPT-ALTERNATIVES.
184000     MOVE SPACES TO WS-PRINT-LINE.
184100     MOVE "ALTERNATIVES:" TO WS-PRINT-LINE (1:13).
184200     WRITE RPT-REC FROM WS-PRINT-LINE.
184300     PERFORM 767-RPT-ONE-ALTERNATIVE THRU 767-EXIT
184400         VARYING ALT-IDX FROM 1 BY 1
184500         UNTIL ALT-IDX > WS-ALT-COUNT.
184600 765-EXIT.
184700     EXIT.
184800
184900 767-RPT-ONE-ALTERNATIVE.
185000     MOVE SPACES TO WS-PRINT-LINE.
185100     STRING "- " DELIMITED BY SIZE
185200            WS-ALT-TEXT (ALT-IDX) DELIMITED BY SIZE
185300            INTO WS-PRINT-LINE.
185400     WRITE RPT-REC FROM WS-PRINT-LINE.
185500 767-EXIT.
185600     EXIT.
185700
185800******************************************************************
185900* 999-CLEANUP - CROSS-FOOTS THE SCORE BREAKDOWN, PRINTS THE       *
186000* END-OF-RUN CONTROL TOTALS, CLOSES THE FILES.                    *
186100******************************************************************
186200 999-CLEANUP.
186300     MOVE "999-CLEANUP" TO PARA-NAME.
186400     DISPLAY "******** RSKASSES - END OF RUN TOTALS ********".
186500     DISPLAY "   PATIENTS READ            : " RECORDS-READ-PAT.
186600     DISPLAY "   ASSESSMENTS WRITTEN      : " ASSESS-WRITTEN.
186700     DISPLAY "   SAFE                     : " COUNT-SAFE.
186800     DISPLAY "   CAUTION                  : " COUNT-CAUTION.
186900     DISPLAY "   WARNING                  : " COUNT-WARNING.
187000     DISPLAY "   DANGER                   : " COUNT-DANGER.
187100     DISPLAY "   CONTRAINDICATED          : " COUNT-CONTRA.
187200     DISPLAY "   CANNOT-TAKE TOTAL        : " COUNT-CANNOT-TAKE.
187300     CLOSE PATIENTS, CONTRAKB, INTERKB, SIDEFXWK,
187400           ASSESSOUT, RISKRPT, SYSOUT.
187500     DISPLAY "******** END JOB RSKASSES ********".
187600 999-EXIT.
187700     EXIT.
187800
187900******************************************************************
188000* 1000-ABEND-RTN - FORCED ABEND, KNOWLEDGE-BASE TABLE CAME UP     *
188100* EMPTY ON STARTUP.  WRITES THE REASON TO SYSOUT AND ABENDS BY    *
188200* ZERO-DIVIDE SO THE OPERATOR GETS A DUMP.                        *
188300******************************************************************
188400 1000-ABEND-RTN.
188500     WRITE SYSOUT-REC FROM ABEND-REC.
188600     CLOSE PATIENTS, CONTRAKB, INTERKB, SIDEFXWK,
188700           ASSESSOUT, RISKRPT, SYSOUT.
188800     DISPLAY "*** ABNORMAL END OF JOB- RSKASSES ***" UPON CONSOLE.
188900     DIVIDE ZERO-VAL INTO ONE-VAL.
