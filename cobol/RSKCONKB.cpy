000100******************************************************************
000200* RSKCONKB -  DRUG CONTRAINDICATION KNOWLEDGE-BASE RECORD
000300* PHARMACY-MAINTAINED REFERENCE FILE, ONE ROW PER DRUG/CONDITION
000400* PAIR THAT ABSOLUTELY BLOCKS AN ORDER.  SORTED BY KB-DRUG-CDE
000500* ASCENDING - LOADED WHOLE INTO A WORKING-STORAGE TABLE AT THE
000600* START OF EACH RUN, SEE 300-LOAD-CONTRA-KB / SIMILAR.
000700******************************************************************
000800 01  CONTRA-KB-REC.
000900     05  CONKB-DRUG-CDE              PIC X(12).
001000     05  CONKB-ICD10-CODE            PIC X(08).
001100     05  CONKB-CONDITION-TEXT        PIC X(30).
001200     05  CONKB-SEVERITY              PIC X(01).
001300         88  CONKB-SEVERITY-ABSOLUTE     VALUE "A".
001400         88  CONKB-SEVERITY-VALID        VALUES ARE "A" "R".
001500     05  CONKB-REASON-TEXT           PIC X(60).
001600     05  FILLER                      PIC X(09).
