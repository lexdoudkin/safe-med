000100******************************************************************
000200* RSKPAT   -  INPATIENT DRUG-RISK PROFILE RECORD
000300* ONE RECORD PER PATIENT REQUESTING A DRUG ORDER.  BUILT BY THE
000400* NURSING-STATION EXTRACT JOB (UPSTREAM OF THIS SYSTEM) FROM THE
000500* PATIENT MASTER, CURRENT MEDICATION LIST AND ALLERGY LIST.
000600* FIXED, ONE RECORD TYPE - NO TRAILER RECORD ON THIS FILE.
000700******************************************************************
000800 01  INPATIENT-PROFILE-REC.
000900     05  PROFILE-PATIENT-ID          PIC X(08).
001000     05  PROFILE-AGE                 PIC 9(03).
001100     05  PROFILE-SEX                 PIC X(01).
001200         88  PROFILE-SEX-MALE            VALUE "M".
001300         88  PROFILE-SEX-FEMALE          VALUE "F".
001400         88  PROFILE-SEX-VALID           VALUES ARE "M" "F" "U".
001500     05  PROFILE-WEIGHT-KG           PIC 9(03)V9.
001600     05  PROFILE-PREGNANT-FLAG       PIC X(01).
001700         88  PROFILE-IS-PREGNANT         VALUE "Y".
001800     05  PROFILE-TRIMESTER           PIC 9(01).
001900     05  PROFILE-BREASTFEED-FLAG     PIC X(01).
002000         88  PROFILE-IS-BREASTFEEDING    VALUE "Y".
002100     05  PROFILE-SMOKER-FLAG         PIC X(01).
002200         88  PROFILE-IS-SMOKER           VALUE "Y".
002300     05  PROFILE-ALCOHOL-USE-CDE     PIC X(01).
002400         88  PROFILE-ALCOHOL-HEAVY       VALUE "H".
002500     05  PROFILE-EGFR-VALUE          PIC 9(03).
002600         88  PROFILE-EGFR-NOT-SUPPLIED   VALUES ARE 0 999.
002700     05  PROFILE-POTASSIUM-VALUE     PIC 9(01)V99.
002800         88  PROFILE-POTASSIUM-NOT-SUPP  VALUE 0.
002900     05  PROFILE-HIST-GI-BLEED-FLAG  PIC X(01).
003000         88  PROFILE-HIST-GI-BLEED       VALUE "Y".
003100     05  PROFILE-HIST-MI-FLAG        PIC X(01).
003200         88  PROFILE-HIST-MI             VALUE "Y".
003300     05  PROFILE-HIST-STROKE-FLAG    PIC X(01).
003400         88  PROFILE-HIST-STROKE         VALUE "Y".
003500     05  PROFILE-HIST-ARRHYTH-FLAG   PIC X(01).
003600         88  PROFILE-HIST-ARRHYTHMIA     VALUE "Y".
003700     05  PROFILE-COND-COUNT          PIC 9(02).
003800     05  PROFILE-CONDITION-TBL OCCURS 10 TIMES
003900                 INDEXED BY COND-IDX.
004000         10  PROFILE-CONDITION-TXT   PIC X(20).
004100     05  PROFILE-MED-COUNT           PIC 9(02).
004200     05  PROFILE-MEDICATION-TBL OCCURS 10 TIMES
004300                 INDEXED BY MED-IDX.
004400         10  PROFILE-MEDICATION-NAME PIC X(20).
004500     05  PROFILE-ALLERGY-COUNT       PIC 9(02).
004600     05  PROFILE-ALLERGY-TBL OCCURS 5 TIMES
004700                 INDEXED BY ALGY-IDX.
004800         10  PROFILE-ALLERGY-TXT     PIC X(20).
004900     05  PROFILE-DRUG-REQUESTED      PIC X(12).
005000         88  PROFILE-DRUG-IBUPROFEN      VALUE "IBUPROFEN".
005100         88  PROFILE-DRUG-SALBUTAMOL     VALUE "SALBUTAMOL".
005200     05  FILLER                      PIC X(51).
