000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SEVCLASS.
000400 AUTHOR. R J HALVORSEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/18/89.
000700 DATE-COMPILED. 04/18/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  -----------------------------------------------------------   *
001200*  DATE      BY   TICKET     DESCRIPTION                         *
001300*  --------  ---  ---------  ---------------------------------   *
001400*  041889    RJH  INITIAL    INITIAL VERSION FOR THE DRUG-RISK    *
001500*                            KB BUILDER - CLASSIFIES A BLANK      *
001600*                            SIDE-EFFECT SEVERITY BY KEYWORD.     *
001700*  082390    RJH  CR0098     ADDED STEVENS-JOHNSON AND TOXIC      *
001800*                            EPIDERMAL TO THE SEVERE LIST AFTER   *
001900*                            A PHARMACY REVIEW FINDING.           *
002000*  062694    DKO  CR0245     BRONCHOSPASM WAS UNCLASSIFIED (FELL  *
002100*                            THROUGH TO MILD) - ADDED TO THE      *
002200*                            MODERATE LIST.                       *
002300*  101598    LMV  Y2K-0007   YEAR 2000 READINESS REVIEW - THIS    *
002400*                            PROGRAM CARRIES NO DATE FIELDS,      *
002500*                            NONE FOUND, SIGNED OFF FOR Y2K.      *
002600*  031403    DKO  CR0388     SEVERE LIST CHECKED AHEAD OF         *
002700*                            MODERATE UNCONDITIONALLY - A ROW     *
002800*                            READING "TACHYCARDIA AND CARDIAC     *
002900*                            ARREST" WAS COMING BACK MODERATE.    *
003000*  051709    RJH  CR0530     WIDENED THE KEYWORD ENTRIES TO       *
003100*                            X(20) TO HOLD THE TWO-WORD PHRASES.  *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS UPPER-ALPHA IS "A" THRU "Z"
004100     UPSI-0 ON STATUS IS RERUN-SW
004200            OFF STATUS IS FIRST-RUN-SW.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  WS-SE-NAME-WORK              PIC X(30).
005000
005100 01  WS-KW-COUNTERS.
005200     05  WS-KW-SUB                PIC S9(4) COMP VALUE ZERO.
005300     05  WS-KW-TALLY              PIC S9(4) COMP VALUE ZERO.
005400
005500 01  WS-SWITCHES.
005600     05  WS-SEVERE-FOUND-SW       PIC X(01) VALUE "N".
005700         88  SEVERE-FOUND             VALUE "Y".
005800     05  WS-MODERATE-FOUND-SW     PIC X(01) VALUE "N".
005900         88  MODERATE-FOUND           VALUE "Y".
006000
006100* RANK DIGIT DRIVES THE FINAL RESULT-CODE TRANSLATE IN 150- -
006200* KEPT AS A SEPARATE NUMERIC REDEFINES SO THE SET-RESULT-CODE
006300* PARAGRAPH DOES NOT HAVE TO KNOW WHICH SWITCH WON.
006400 01  WS-SEV-RANK-TEXT             PIC X(01) VALUE "3".
006500 01  WS-SEV-RANK-NUM REDEFINES WS-SEV-RANK-TEXT PIC 9(01).
006600
006700* SEVERE KEYWORD TABLE - CHECKED FIRST, UNCONDITIONALLY, SEE THE
006800* 031403 CHANGE-LOG ENTRY.  ORDER WITHIN THE LIST DOES NOT
006900* MATTER HERE, EVERY ENTRY IS TESTED.
007000 01  WS-SEVERE-LIST.
007100     05  FILLER                   PIC X(20) VALUE "DEATH".
007200     05  FILLER                   PIC X(20) VALUE "FATAL".
007300     05  FILLER                   PIC X(20) VALUE "HAEMORRHAGE".
007400     05  FILLER                   PIC X(20) VALUE "HEMORRHAGE".
007500     05  FILLER                   PIC X(20) VALUE "ANAPHYLA".
007600     05  FILLER                   PIC X(20) VALUE "CARDIAC ARREST".
007700     05  FILLER                   PIC X(20) VALUE
007800             "RESPIRATORY FAILURE".
007900     05  FILLER                   PIC X(20) VALUE "SEIZURE".
008000     05  FILLER                   PIC X(20) VALUE "COMA".
008100     05  FILLER                   PIC X(20) VALUE
008200             "STEVENS-JOHNSON".
008300     05  FILLER                   PIC X(20) VALUE
008400             "TOXIC EPIDERMAL".
008500     05  FILLER                   PIC X(20) VALUE "ARRHYTHMIA".
008600     05  FILLER                   PIC X(20) VALUE "VENTRICULAR".
008700 01  WS-SEVERE-TBL REDEFINES WS-SEVERE-LIST.
008800     05  WS-SEVERE-WORD           OCCURS 13 TIMES PIC X(20).
008900
009000* MODERATE KEYWORD TABLE - CHECKED ONLY WHEN NOTHING ON THE
009100* SEVERE LIST MATCHED.
009200 01  WS-MODERATE-LIST.
009300     05  FILLER                   PIC X(20) VALUE "TACHYCARDIA".
009400     05  FILLER                   PIC X(20) VALUE "HYPERTENSION".
009500     05  FILLER                   PIC X(20) VALUE "HYPOTENSION".
009600     05  FILLER                   PIC X(20) VALUE "TREMOR".
009700     05  FILLER                   PIC X(20) VALUE "PALPITATION".
009800     05  FILLER                   PIC X(20) VALUE "ANXIETY".
009900     05  FILLER                   PIC X(20) VALUE "INSOMNIA".
010000     05  FILLER                   PIC X(20) VALUE "HEADACHE".
010100     05  FILLER                   PIC X(20) VALUE "DIZZINESS".
010200     05  FILLER                   PIC X(20) VALUE "NAUSEA".
010300     05  FILLER                   PIC X(20) VALUE "VOMITING".
010400     05  FILLER                   PIC X(20) VALUE "RASH".
010500     05  FILLER                   PIC X(20) VALUE "URTICARIA".
010600     05  FILLER                   PIC X(20) VALUE "BRONCHOSPASM".
010700 01  WS-MODERATE-TBL REDEFINES WS-MODERATE-LIST.
010800     05  WS-MODERATE-WORD         OCCURS 14 TIMES PIC X(20).
010900
011000 LINKAGE SECTION.
011100 01  SE-NAME-PARM                 PIC X(30).
011200 01  SEV-CODE-PARM                PIC X(01).
011300
011400 PROCEDURE DIVISION USING SE-NAME-PARM, SEV-CODE-PARM.
011500     MOVE SE-NAME-PARM TO WS-SE-NAME-WORK.
011600     MOVE "3" TO WS-SEV-RANK-TEXT.
011700     MOVE "N" TO WS-SEVERE-FOUND-SW, WS-MODERATE-FOUND-SW.
011800
011900     PERFORM 110-CHECK-SEVERE THRU 110-EXIT
012000         VARYING WS-KW-SUB FROM 1 BY 1
012100         UNTIL WS-KW-SUB > 13 OR SEVERE-FOUND.
012200
012300     IF NOT SEVERE-FOUND
012400         PERFORM 120-CHECK-MODERATE THRU 120-EXIT
012500             VARYING WS-KW-SUB FROM 1 BY 1
012600             UNTIL WS-KW-SUB > 14 OR MODERATE-FOUND.
012700
012800     PERFORM 150-SET-RESULT-CODE THRU 150-EXIT.
012900
013000     GOBACK.
013100
013200******************************************************************
013300* 110-CHECK-SEVERE - SUBSTRING MATCH AGAINST THE SEVERE LIST.     *
013400******************************************************************
013500 110-CHECK-SEVERE.
013600     MOVE ZERO TO WS-KW-TALLY.
013700     INSPECT WS-SE-NAME-WORK TALLYING WS-KW-TALLY
013800         FOR ALL WS-SEVERE-WORD (WS-KW-SUB).
013900     IF WS-KW-TALLY > ZERO
014000         MOVE "Y" TO WS-SEVERE-FOUND-SW
014100         MOVE "1" TO WS-SEV-RANK-TEXT.
014200 110-EXIT.
014300     EXIT.
014400
014500******************************************************************
014600* 120-CHECK-MODERATE - SUBSTRING MATCH AGAINST THE MODERATE LIST. *
014700******************************************************************
014800 120-CHECK-MODERATE.
014900     MOVE ZERO TO WS-KW-TALLY.
015000     INSPECT WS-SE-NAME-WORK TALLYING WS-KW-TALLY
015100         FOR ALL WS-MODERATE-WORD (WS-KW-SUB).
015200     IF WS-KW-TALLY > ZERO
015300         MOVE "Y" TO WS-MODERATE-FOUND-SW
015400         MOVE "2" TO WS-SEV-RANK-TEXT.
015500 120-EXIT.
015600     EXIT.
015700
015800******************************************************************
015900* 150-SET-RESULT-CODE - TRANSLATES THE RANK DIGIT INTO THE        *
016000* S/M/L CODE THE KB BUILDER STORES ON THE SIDE-EFFECT ROW.        *
016100******************************************************************
016200 150-SET-RESULT-CODE.
016300     IF WS-SEV-RANK-NUM = 1
016400         MOVE "S" TO SEV-CODE-PARM
016500     ELSE
016600         IF WS-SEV-RANK-NUM = 2
016700             MOVE "M" TO SEV-CODE-PARM
016800         ELSE
016900             MOVE "L" TO SEV-CODE-PARM.
017000 150-EXIT.
017100     EXIT.
