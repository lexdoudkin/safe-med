000100******************************************************************
000200* RSKABEND -  ABEND / SYSOUT MESSAGE RECORD
000300* MOVED TO SYSOUT-REC AND WRITTEN JUST BEFORE THE FORCED ABEND SO
000400* THE OPERATOR CAN SEE WHAT BLEW THE JOB WITHOUT A DUMP READ.
000500******************************************************************
000600 01  ABEND-REC.
000700     05  ABEND-REASON                PIC X(60).
000800     05  ABEND-EXPECTED-VAL          PIC X(09).
000900     05  ABEND-ACTUAL-VAL            PIC X(09).
001000     05  FILLER                      PIC X(52).
